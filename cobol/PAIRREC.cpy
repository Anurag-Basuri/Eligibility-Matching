000100******************************************************************
000200*    PAIRREC  --  PATIENT-TRIAL ELIGIBILITY PAIR RECORD
000300*    ONE RECORD PER (PATIENT, TRIAL) COMBINATION, WRITTEN BY
000400*    PAIRGEN/PATGEN AND RE-WRITTEN IN BALANCED FORM BY PAIRBAL.
000500*    RECORD LENGTH IS FIXED AT 300 BYTES.
000600******************************************************************
000700 01  PAIR-REC.
000800     05  PAIR-ID                 PIC X(41).
000900     05  PAIR-PATIENT-ID         PIC X(20).
001000     05  PAIR-TRIAL-ID           PIC X(20).
001100     05  PAIR-LABEL              PIC 9(01).
001200         88  PAIR-ELIGIBLE       VALUE 1.
001300         88  PAIR-NOT-ELIGIBLE   VALUE 0.
001400     05  PAIR-REASON             PIC X(200).
001500     05  FILLER                  PIC X(18).
