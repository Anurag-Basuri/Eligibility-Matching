000100******************************************************************
000200*    PATREC  --  ELIGIBILITY-MATCH PATIENT MASTER RECORD
000300*    ONE RECORD PER TRIAL CANDIDATE.  BUILT EITHER BY THE INTAKE
000400*    FEED OR BY PATGEN (SYNTHETIC PATIENT GENERATOR) WHEN REAL
000500*    INTAKE VOLUME IS TOO LOW TO EXERCISE THE MATCHING LOGIC.
000600*    RECORD LENGTH IS FIXED AT 280 BYTES.
000700******************************************************************
000800 01  PATIENT-REC.
000900     05  PATIENT-ID              PIC X(20).
001000     05  PATIENT-AGE             PIC 9(03).
001100     05  PATIENT-GENDER          PIC X(06).
001200         88  PATIENT-IS-MALE     VALUE "MALE  ".
001300         88  PATIENT-IS-FEMALE   VALUE "FEMALE".
001400     05  COND-COUNT              PIC 9(01).
001500     05  PATIENT-CONDITION OCCURS 5 TIMES
001600                                 INDEXED BY COND-IDX
001700                                 PIC X(30).
001800     05  NEG-COUNT               PIC 9(01).
001900     05  PATIENT-NEG-CONDITION OCCURS 3 TIMES
002000                                 INDEXED BY NEG-IDX
002100                                 PIC X(30).
002200     05  AGE-MISSING-FLAG        PIC X(01).
002300         88  PATIENT-AGE-MISSING     VALUE "Y".
002400         88  PATIENT-AGE-ON-FILE     VALUE "N".
002500     05  FILLER                  PIC X(08).
