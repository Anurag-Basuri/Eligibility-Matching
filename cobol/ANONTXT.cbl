000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    ANONTXT  --  PATIENT NARRATIVE ANONYMIZER
000400*    MASKS KNOWN PATIENT NAMES AND AGE PHRASES OUT OF A FREE-TEXT
000500*    NARRATIVE BEFORE IT LEAVES THE SHOP.  CALLED BY PATGEN FOR
000600*    EVERY SYNTHETIC PATIENT IT BUILDS.  AT-MODE-SW PICKS THE
000700*    "GENERIC" COLLAPSE-TO-AGE RULE OR THE GENERATOR'S OWN
000800*    AGE-YEAR-OLD VARIANT, THE SAME WAY CLCLBCST PICKS BETWEEN
000900*    ITS LAB AND EQUIPMENT COSTING RULES.
001000******************************************************************
001100 PROGRAM-ID.  ANONTXT.
001200 AUTHOR. A SHARMA.
001300 INSTALLATION. COBOL DEVELOPMENT CENTER.
001400 DATE-WRITTEN. 05/02/03.
001500 DATE-COMPILED. 05/02/03.
001600 SECURITY. NON-CONFIDENTIAL.
001700******************************************************************
001800*  C H A N G E    L O G
001900*------------------------------------------------------------*
002000*  050203 AS   ORIGINAL - NAME MASKING ONLY, PER THE PRIVACY     CR1044
002100*              OFFICER'S REQUEST THAT NO NAME EVER REACH THE     CR1044
002200*              RESEARCH EXTRACT FILE.                            CR1044
002300*  052703 AS   ADDED AGE-PHRASE MASKING (YEAR-OLD/AGED/YEARS     CR1049
002400*              OLD FORMS) AFTER THE AUDIT FOUND AGES COULD BE    CR1049
002500*              BACKED OUT OF THE NARRATIVE TEXT ALONE.            CR1049
002600*  061003 KD   ADDED AT-MODE-SW SO PATGEN'S SYNTHETIC NARRATIVE  CR1059
002700*              CAN KEEP ITS "AGE-YEAR-OLD" WORDING INSTEAD OF    CR1059
002800*              COLLAPSING THE WHOLE PHRASE TO "AGE".              CR1059
002900*  070803 TN   200-/220- WERE RE-COPYING UNMATCHED CHARACTERS    CR1066
003000*              FROM AT-TEXT-IN INSTEAD OF THE NAME-MASKED        CR1066
003100*              AT-TEXT-OUT -- NAMES CAUGHT IN PHASE 1 WERE        CR1066
003200*              LEAKING BACK INTO THE FINAL TEXT.  FIXED BOTH      CR1066
003300*              FALLBACK COPIES TO SOURCE FROM AT-TEXT-OUT.        CR1066
003400*  082606 TN   220- WAS COMPARING AN 11-BYTE SLICE TO THE 10-     CR1104
003500*              BYTE " YEARS OLD" LITERAL -- COBOL PADS THE         CR1104
003600*              LITERAL WITH A BLANK TO MATCH, SO THE TEST ONLY     CR1104
003700*              HIT WHEN A SPACE FOLLOWED "OLD".  "45 YEARS OLD."   CR1104
003800*              FELL THROUGH TO THE UNMASKED FALLBACK.  NARROWED    CR1104
003900*              THE SLICE AND THE POINTER BUMP TO 10 BYTES.         CR1104
004000*------------------------------------------------------------*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 01  FLAGS-AND-SWITCHES.
005500     05  WS-POS                  PIC 9(03) COMP.
005600     05  WS-OUT-PTR              PIC 9(03) COMP.
005700     05  WS-PATTERN-IDX          PIC 9(02) COMP.
005800     05  WS-PATTERN-LEN          PIC 9(02) COMP.
005900     05  WS-DIGIT-LEN            PIC 9(01) COMP.
006000     05  WS-TRIM-LEN             PIC 9(03) COMP.
006100     05  WS-MATCH-SW             PIC X(01).
006200         88  NAME-MATCH-FOUND        VALUE "Y".
006300         88  NAME-MATCH-NOT-FOUND    VALUE "N".
006400
006500*    LONG-LITERAL-TO-TABLE LOAD OF THE 40 KNOWN NAME PATTERNS --
006600*    20 FULL NAMES FIRST SO A FULL-NAME MATCH WINS OVER A
006700*    FIRST-TOKEN MATCH AT THE SAME STARTING POSITION, THEN THE
006800*    20 FIRST-GIVEN-NAME TOKENS.  SAVES FORTY SEPARATE VALUE
006900*    CLAUSES.
007000 01  WS-NAME-POOL-LITERAL.
007100     05  FILLER PIC X(240) VALUE
007200         "RAJ KUMAR           AARAV SHARMA        SOURAV PAT
007300-        "EL        NIKHIL SINGH        ROHAN MEHTA         
007400-        "DEEPAK GUPTA        VIKRAM RAO          SANJAY VER
007500-        "MA        ".
007600     05  FILLER PIC X(240) VALUE
007700         "ARJUN JOSHI         KARAN DHILLON       ANKITA SHA
007800-        "RMA       WEI LING            FATIMA KHAN         
007900-        "PRIYA NAIR          KAVITA RAO          SNEHA IYER
008000-        "          ".
008100     05  FILLER PIC X(240) VALUE
008200         "MEERA MENON         AISHA SIDDIQUI      LAKSHMI RE
008300-        "DDY       DIVYA KAPOOR        RAJ                 
008400-        "AARAV               SOURAV              NIKHIL    
008500-        "          ".
008600     05  FILLER PIC X(120) VALUE
008700         "ROHAN               DEEPAK              VIKRAM    
008800-        "          SANJAY              ".
008900     05  FILLER PIC X(120) VALUE
009000         "ARJUN               KARAN               ANKITA    
009100-        "          WEI                 ".
009200     05  FILLER PIC X(100) VALUE
009300         "FATIMA              PRIYA               KAVITA    
009400-        "          SNEHA               ".
009500     05  FILLER PIC X(80) VALUE
009600         "MEERA               AISHA               LAKSHMI   
009700-        "          DIVYA               ".
009800 01  WS-NAME-POOL REDEFINES WS-NAME-POOL-LITERAL.
009900     05  WS-NAME-ENTRY OCCURS 40 TIMES PIC X(20).
010000
010100 01  WS-UPPER-TEXT               PIC X(200).
010200 01  WS-OUT-TEXT                 PIC X(200).
010300
010400*    SAME-SIZE RAW VIEW OF THE CALLER'S INPUT TEXT, DISPLAYED
010500*    WHEN A PATTERN-TABLE BUG IS SUSPECTED (CR1044 FOLLOW-UP).
010600 01  WS-INPUT-DUMP REDEFINES WS-UPPER-TEXT.
010700     05  WS-INPUT-DUMP-SEG OCCURS 4 TIMES PIC X(50).
010800
010900*    OUTPUT BUFFER VIEWED ONE BYTE AT A TIME SO 900-TRIM-RTN CAN
011000*    FIND THE LAST NON-BLANK CELL WITHOUT A REFERENCE-MODIFIED
011100*    LOOP OVER THE GROUP ITEM.
011200 01  WS-OUT-TEXT-CELLS REDEFINES WS-OUT-TEXT.
011300     05  WS-OUT-CELL OCCURS 200 TIMES PIC X(01).
011400
011500 LINKAGE SECTION.
011600 01  ANONTXT-LINK.
011700     05  AT-MODE-SW              PIC X(01).
011800         88  AT-GENERIC-MODE         VALUE "G".
011900         88  AT-GENERATOR-MODE       VALUE "P".
012000     05  AT-TEXT-IN              PIC X(200).
012100     05  AT-TEXT-OUT             PIC X(200).
012200
012300 PROCEDURE DIVISION USING ANONTXT-LINK.
012400 000-MAINLINE.
012500     MOVE AT-TEXT-IN TO WS-UPPER-TEXT.
012600     INSPECT WS-UPPER-TEXT
012700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
012800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012900
013000     MOVE SPACES TO WS-OUT-TEXT.
013100     MOVE 1 TO WS-OUT-PTR.
013200     MOVE 1 TO WS-POS.
013300     PERFORM 100-MASK-NAMES-RTN THRU 100-EXIT
013400         UNTIL WS-POS > 200.
013500
013600     MOVE WS-OUT-TEXT TO AT-TEXT-OUT.
013700     MOVE AT-TEXT-OUT TO WS-UPPER-TEXT.
013800     INSPECT WS-UPPER-TEXT
013900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
014000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014100
014200     MOVE SPACES TO WS-OUT-TEXT.
014300     MOVE 1 TO WS-OUT-PTR.
014400     MOVE 1 TO WS-POS.
014500     PERFORM 200-MASK-AGE-RTN THRU 200-EXIT
014600         UNTIL WS-POS > 200.
014700
014800     MOVE WS-OUT-TEXT TO AT-TEXT-OUT.
014900     GOBACK.
015000
015100*    SCAN ONE CHARACTER POSITION FOR A NAME MATCH; ON A HIT,
015200*    EMIT "PATIENT_NAME" AND SKIP PAST THE MATCHED NAME, ELSE
015300*    COPY THE ORIGINAL CHARACTER AND STEP FORWARD BY ONE.
015400 100-MASK-NAMES-RTN.
015500     SET NAME-MATCH-NOT-FOUND TO TRUE.
015600     PERFORM 110-TRY-ONE-NAME-RTN THRU 110-EXIT
015700         VARYING WS-PATTERN-IDX FROM 1 BY 1
015800             UNTIL WS-PATTERN-IDX > 40
015900                OR NAME-MATCH-FOUND.
016000
016100     IF NAME-MATCH-FOUND
016200         STRING "PATIENT_NAME" DELIMITED BY SIZE
016300             INTO WS-OUT-TEXT WITH POINTER WS-OUT-PTR
016400         ADD WS-PATTERN-LEN TO WS-POS
016500     ELSE
016600         STRING AT-TEXT-IN (WS-POS:1) DELIMITED BY SIZE
016700             INTO WS-OUT-TEXT WITH POINTER WS-OUT-PTR
016800         ADD 1 TO WS-POS.
016900 100-EXIT.
017000     EXIT.
017100
017200 110-TRY-ONE-NAME-RTN.
017300     PERFORM 120-NAME-LENGTH-RTN THRU 120-EXIT.
017400     IF WS-PATTERN-LEN > ZERO
017500         IF (WS-POS + WS-PATTERN-LEN - 1) NOT GREATER THAN 200
017600             IF WS-UPPER-TEXT (WS-POS:WS-PATTERN-LEN) =
017700                WS-NAME-ENTRY (WS-PATTERN-IDX) (1:WS-PATTERN-LEN)
017800                 SET NAME-MATCH-FOUND TO TRUE.
017900 110-EXIT.
018000     EXIT.
018100
018200*    TRAILING-SPACE TRIM OF THE CURRENT NAME-TABLE ENTRY --
018300*    WALKS BACKWARD FROM COLUMN 20 TO THE LAST NON-BLANK.
018400 120-NAME-LENGTH-RTN.
018500     PERFORM 121-NO-OP-RTN THRU 121-EXIT
018600         VARYING WS-PATTERN-LEN FROM 20 BY -1
018700             UNTIL WS-PATTERN-LEN = 0
018800                OR WS-NAME-ENTRY (WS-PATTERN-IDX) (WS-PATTERN-LEN:1)
018900                   NOT = SPACE.
019000 120-EXIT.
019100     EXIT.
019200
019300 121-NO-OP-RTN.
019400     CONTINUE.
019500 121-EXIT.
019600     EXIT.
019700
019800*    SCAN ONE CHARACTER POSITION OF THE NAME-MASKED TEXT FOR AN
019900*    AGE PHRASE.  "AGED <N>" COLLAPSES ALWAYS; "<N>-YEAR-OLD"
020000*    COLLAPSES FULLY IN GENERIC MODE BUT ONLY MASKS THE NUMBER
020100*    IN GENERATOR MODE; "<N> YEARS OLD" ALWAYS COLLAPSES.
020200 200-MASK-AGE-RTN.
020300     MOVE ZERO TO WS-DIGIT-LEN.
020400
020500     IF (WS-POS + 4) NOT GREATER THAN 200
020600         IF WS-UPPER-TEXT (WS-POS:5) = "AGED "
020700             PERFORM 210-DIGIT-RUN-RTN THRU 210-EXIT
020800             IF WS-DIGIT-LEN > ZERO
020900                 STRING "AGE" DELIMITED BY SIZE
021000                     INTO WS-OUT-TEXT WITH POINTER WS-OUT-PTR
021100                 COMPUTE WS-POS = WS-POS + 5 + WS-DIGIT-LEN
021200                 GO TO 200-EXIT.
021300
021400     PERFORM 210-DIGIT-RUN-RTN THRU 210-EXIT.
021500     IF WS-DIGIT-LEN > ZERO
021600         PERFORM 220-YEAR-OLD-SUFFIX-RTN THRU 220-EXIT
021700         GO TO 200-EXIT.
021800
021900     STRING AT-TEXT-OUT (WS-POS:1) DELIMITED BY SIZE
022000         INTO WS-OUT-TEXT WITH POINTER WS-OUT-PTR.
022100     ADD 1 TO WS-POS.
022200 200-EXIT.
022300     EXIT.
022400
022500*    DIGIT-RUN LENGTH (0-3) STARTING AT WS-POS.
022600 210-DIGIT-RUN-RTN.
022700     MOVE ZERO TO WS-DIGIT-LEN.
022800     IF WS-POS NOT GREATER THAN 200
022900         IF WS-UPPER-TEXT (WS-POS:1) IS NUMERIC
023000             ADD 1 TO WS-DIGIT-LEN.
023100     IF WS-DIGIT-LEN = 1
023200         IF (WS-POS + 1) NOT GREATER THAN 200
023300             IF WS-UPPER-TEXT (WS-POS + 1:1) IS NUMERIC
023400                 ADD 1 TO WS-DIGIT-LEN.
023500     IF WS-DIGIT-LEN = 2
023600         IF (WS-POS + 2) NOT GREATER THAN 200
023700             IF WS-UPPER-TEXT (WS-POS + 2:1) IS NUMERIC
023800                 ADD 1 TO WS-DIGIT-LEN.
023900 210-EXIT.
024000     EXIT.
024100
024200 220-YEAR-OLD-SUFFIX-RTN.
024300     IF (WS-POS + WS-DIGIT-LEN + 8) NOT GREATER THAN 200
024400         IF WS-UPPER-TEXT (WS-POS + WS-DIGIT-LEN:9) = "-YEAR-OLD"
024500             STRING "AGE" DELIMITED BY SIZE
024600                 INTO WS-OUT-TEXT WITH POINTER WS-OUT-PTR
024700             IF AT-GENERATOR-MODE
024800                 ADD WS-DIGIT-LEN TO WS-POS
024900             ELSE
025000                 COMPUTE WS-POS = WS-POS + WS-DIGIT-LEN + 9
025100             GO TO 220-EXIT.
025200
025300     IF (WS-POS + WS-DIGIT-LEN + 9) NOT GREATER THAN 200
025400         IF WS-UPPER-TEXT (WS-POS + WS-DIGIT-LEN:10) = " YEARS OLD"
025500             STRING "AGE" DELIMITED BY SIZE
025600                 INTO WS-OUT-TEXT WITH POINTER WS-OUT-PTR
025700             COMPUTE WS-POS = WS-POS + WS-DIGIT-LEN + 10
025800             GO TO 220-EXIT.
025900
026000     STRING AT-TEXT-OUT (WS-POS:WS-DIGIT-LEN) DELIMITED BY SIZE
026100         INTO WS-OUT-TEXT WITH POINTER WS-OUT-PTR.
026200     ADD WS-DIGIT-LEN TO WS-POS.
026300 220-EXIT.
026400     EXIT.
