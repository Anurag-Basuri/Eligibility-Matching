000100******************************************************************
000200*    TRLREC  --  CLINICAL TRIAL DEFINITION RECORD
000300*    ONE RECORD PER TRIAL PROTOCOL.  LOADED WHOLE INTO TRIAL-TABLE
000400*    BY PAIRGEN AND PATGEN -- THE FILE NEVER EXCEEDS 50 TRIALS.
000500*    RECORD LENGTH IS FIXED AT 270 BYTES.
000600******************************************************************
000700 01  TRIAL-REC.
000800     05  TRIAL-ID                PIC X(20).
000900     05  TRIAL-MIN-AGE           PIC 9(03).
001000     05  TRIAL-MAX-AGE           PIC 9(03).
001100     05  REQ-COUNT               PIC 9(01).
001200     05  TRIAL-REQ-CONDITION OCCURS 3 TIMES
001300                                 INDEXED BY REQ-IDX
001400                                 PIC X(30).
001500     05  EXC-COUNT               PIC 9(01).
001600     05  TRIAL-EXC-CONDITION OCCURS 3 TIMES
001700                                 INDEXED BY EXC-IDX
001800                                 PIC X(30).
001900     05  FILLER                  PIC X(62).
