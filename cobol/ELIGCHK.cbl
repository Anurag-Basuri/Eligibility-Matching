000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    ELIGCHK  --  CLINICAL TRIAL ELIGIBILITY RULE ENGINE
000400*    CALLED ONCE PER (PATIENT,TRIAL) COMBINATION BY PAIRGEN AND
000500*    PATGEN.  EVALUATES EVERY RULE -- NONE OF THE CHECKS SHORT
000600*    CIRCUIT ANOTHER -- AND RETURNS A LABEL (1=ELIGIBLE,
000700*    0=NOT ELIGIBLE) PLUS A HUMAN-READABLE REASON STRING.
000800******************************************************************
000900 PROGRAM-ID.  ELIGCHK.
001000 AUTHOR. K DHILLON.
001100 INSTALLATION. COBOL DEVELOPMENT CENTER.
001200 DATE-WRITTEN. 04/21/03.
001300 DATE-COMPILED. 04/21/03.
001400 SECURITY. NON-CONFIDENTIAL.
001500******************************************************************
001600*  C H A N G E    L O G
001700*------------------------------------------------------------*
001800*  042103 KD   ORIGINAL - FOUR RULE CHECKS PER THE TRIAL         CR1042
001900*              CO-ORDINATOR'S PROTOCOL SHEET (AGE MISSING, AGE   CR1042
002000*              RANGE, REQUIRED CONDITIONS, EXCLUDED CONDITIONS). CR1042
002100*  061103 KD   SORTED MISSING/EXCLUDED LISTS BEFORE JOINING --   CR1058
002200*              STUDY TEAM WANTED REPRODUCIBLE REASON TEXT FOR    CR1058
002300*              DIFFING ACROSS RE-RUNS OF THE SAME PATIENT FILE.  CR1058
002400*  081203 MM   SKIP AGE-RANGE CHECK WHEN AGE-MISSING-FLAG IS     CR1071
002500*              SET -- A ZERO AGE WAS FALSELY FAILING PATIENTS    CR1071
002600*              AGAINST THE MINIMUM-AGE EDIT.                     CR1071
002700*  082606 TN   DROPPED "HAS " FROM THE NO-CONDITIONS-REQUIRED    CR1104
002800*              REASON TEXT -- STUDY TEAM WANTED IT TO MATCH THE  CR1104
002900*              WORDING ON THE PROTOCOL SHEET EXACTLY.            CR1104
003000*  082606 TN   ADDED UPSI-0 SWITCH SO OPERATIONS CAN TURN ON A   CR1104
003100*              CONDITION-LIST DUMP FROM JCL WITHOUT A RECOMPILE  CR1104
003200*              -- WIRED INTO 999-DIAGNOSTIC-DUMP-RTN BELOW.      CR1104
003300*------------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS DIAG-SW-ON
004200              OFF STATUS IS DIAG-SW-OFF.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  FLAGS-AND-SWITCHES.
005000     05  WS-FAIL-COUNT           PIC 9(01) COMP.
005100     05  WS-SORT-COUNT           PIC 9(01) COMP.
005200     05  WS-SUB                  PIC 9(01) COMP.
005300     05  WS-SUB2                 PIC 9(01) COMP.
005400     05  WS-PASS-LIMIT           PIC 9(01) COMP.
005500     05  WS-TRIM-LEN             PIC 9(03) COMP.
005600     05  WS-TRIM-LEN2            PIC 9(03) COMP.
005700     05  WS-SAW-MATCH-SW         PIC X(01).
005800         88  CONDITION-WAS-FOUND     VALUE "Y".
005900         88  CONDITION-NOT-FOUND     VALUE "N".
006000*    SCRATCH AREA FOR THE BACKWARD TRAILING-SPACE SCAN IN
006100*    600-CALC-TRIM-LEN-RTN -- HOLDS WHICHEVER VARIABLE-LENGTH
006200*    FIELD NEEDS ITS REAL LENGTH BEFORE A STRING APPEND.
006300 01  WS-TRIM-SOURCE              PIC X(200) VALUE SPACES.
006400
006500*    BULK-INIT AREA FOR THE FAILURE-TEXT TABLE -- CLEARED IN ONE
006600*    MOVE AT THE TOP OF EACH CALL RATHER THAN FOUR SEPARATE ONES.
006700 01  WS-FAILURE-INIT-AREA        PIC X(800) VALUE SPACES.
006800 01  WS-FAILURE-WORK REDEFINES WS-FAILURE-INIT-AREA.
006900     05  WS-FAILURE-TEXT OCCURS 4 TIMES PIC X(200).
007000
007100*    SCRATCH SORT/JOIN AREA SHARED BY THE REQUIRED-CONDITION AND
007200*    EXCLUDED-CONDITION RULES -- ONE LIST IS SORTED AT A TIME.
007300 01  WS-SORT-INIT-AREA           PIC X(90) VALUE SPACES.
007400 01  WS-SORT-WORK REDEFINES WS-SORT-INIT-AREA.
007500     05  WS-SORT-TABLE OCCURS 3 TIMES PIC X(30).
007600
007700 01  WS-SORT-HOLD                PIC X(30).
007800 01  WS-JOIN-RESULT              PIC X(150).
007900
008000*    DIAGNOSTIC DUMP VIEW OF THE PATIENT'S CONDITION LIST.  ONLY
008100*    BUILT WHEN UPSI-0 IS FLIPPED ON IN THE JCL FOR A RUN --
008200*    OPERATIONS ASKS FOR THIS WHEN A PARTICULAR PAIR LOOKS WRONG.
008300 01  WS-PATIENT-COND-DUMP-AREA   PIC X(150) VALUE SPACES.
008400 01  WS-PATIENT-COND-DUMP REDEFINES WS-PATIENT-COND-DUMP-AREA.
008500     05  WS-PCD-TABLE OCCURS 5 TIMES PIC X(30).
008600
008700 LINKAGE SECTION.
008800 01  ELIGCHK-LINK.
008900     05  EL-PATIENT-AGE          PIC 9(03).
009000     05  EL-AGE-MISSING-FLAG     PIC X(01).
009100         88  EL-AGE-IS-MISSING       VALUE "Y".
009200     05  EL-COND-COUNT           PIC 9(01).
009300     05  EL-PATIENT-CONDITION OCCURS 5 TIMES PIC X(30).
009400     05  EL-TRIAL-MIN-AGE        PIC 9(03).
009500     05  EL-TRIAL-MAX-AGE        PIC 9(03).
009600     05  EL-REQ-COUNT            PIC 9(01).
009700     05  EL-REQ-CONDITION OCCURS 3 TIMES PIC X(30).
009800     05  EL-EXC-COUNT            PIC 9(01).
009900     05  EL-EXC-CONDITION OCCURS 3 TIMES PIC X(30).
010000     05  EL-LABEL                PIC 9(01).
010100     05  EL-REASON               PIC X(200).
010200
010300 PROCEDURE DIVISION USING ELIGCHK-LINK.
010400 000-MAINLINE.
010500     MOVE SPACES TO WS-FAILURE-INIT-AREA.
010600     MOVE SPACES TO EL-REASON.
010700     MOVE ZERO   TO WS-FAIL-COUNT.
010800
010900     PERFORM 100-CHECK-AGE-MISSING-RTN THRU 100-EXIT.
011000     PERFORM 200-CHECK-AGE-RANGE-RTN THRU 200-EXIT.
011100     PERFORM 300-CHECK-REQUIRED-RTN THRU 300-EXIT.
011200     PERFORM 400-CHECK-EXCLUDED-RTN THRU 400-EXIT.
011300     PERFORM 900-BUILD-REASON-RTN THRU 900-EXIT.
011400     IF DIAG-SW-ON
011500         PERFORM 999-DIAGNOSTIC-DUMP-RTN THRU 999-EXIT.
011600     GOBACK.
011700
011800 100-CHECK-AGE-MISSING-RTN.
011900     IF EL-AGE-IS-MISSING
012000         ADD 1 TO WS-FAIL-COUNT
012100         MOVE "Patient age missing"
012200             TO WS-FAILURE-TEXT (WS-FAIL-COUNT).
012300 100-EXIT.
012400     EXIT.
012500
012600 200-CHECK-AGE-RANGE-RTN.
012700     IF EL-AGE-IS-MISSING
012800         GO TO 200-EXIT.
012900
013000     IF EL-PATIENT-AGE < EL-TRIAL-MIN-AGE
013100         ADD 1 TO WS-FAIL-COUNT
013200         STRING "Patient age (" DELIMITED BY SIZE
013300                EL-PATIENT-AGE DELIMITED BY SIZE
013400                ") is below the minimum required age ("
013500                               DELIMITED BY SIZE
013600                EL-TRIAL-MIN-AGE DELIMITED BY SIZE
013700                ")"            DELIMITED BY SIZE
013800             INTO WS-FAILURE-TEXT (WS-FAIL-COUNT)
013900     ELSE
014000         IF EL-PATIENT-AGE > EL-TRIAL-MAX-AGE
014100             ADD 1 TO WS-FAIL-COUNT
014200             STRING "Patient age (" DELIMITED BY SIZE
014300                    EL-PATIENT-AGE DELIMITED BY SIZE
014400                    ") exceeds the maximum allowed age ("
014500                                   DELIMITED BY SIZE
014600                    EL-TRIAL-MAX-AGE DELIMITED BY SIZE
014700                    ")"            DELIMITED BY SIZE
014800                 INTO WS-FAILURE-TEXT (WS-FAIL-COUNT).
014900 200-EXIT.
015000     EXIT.
015100
015200*    RULE 3 - EVERY REQUIRED CONDITION MUST BE ON THE PATIENT'S
015300*    CONDITION LIST.  THE OUTER LOOP WALKS THE TRIAL'S REQUIRED
015400*    LIST; THE INNER LOOP (320-) SEARCHES THE PATIENT'S LIST.
015500 300-CHECK-REQUIRED-RTN.
015600     MOVE ZERO TO WS-SORT-COUNT.
015700     MOVE SPACES TO WS-SORT-INIT-AREA.
015800
015900     IF EL-REQ-COUNT = ZERO
016000         GO TO 300-EXIT.
016100
016200     PERFORM 310-FIND-ONE-REQ-RTN THRU 310-EXIT
016300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > EL-REQ-COUNT.
016400
016500     IF WS-SORT-COUNT > ZERO
016600         PERFORM 950-BUBBLE-SORT-RTN THRU 950-EXIT
016700         PERFORM 960-JOIN-LIST-RTN THRU 960-EXIT
016800         ADD 1 TO WS-FAIL-COUNT
016900         STRING "Missing required condition(s): "
017000                                    DELIMITED BY SIZE
017100                WS-JOIN-RESULT      DELIMITED BY SIZE
017200             INTO WS-FAILURE-TEXT (WS-FAIL-COUNT).
017300 300-EXIT.
017400     EXIT.
017500
017600 310-FIND-ONE-REQ-RTN.
017700     SET CONDITION-NOT-FOUND TO TRUE.
017800     PERFORM 320-SEARCH-REQ-IN-PATIENT-RTN THRU 320-EXIT
017900         VARYING WS-SUB2 FROM 1 BY 1
018000             UNTIL WS-SUB2 > EL-COND-COUNT.
018100     IF CONDITION-NOT-FOUND
018200         ADD 1 TO WS-SORT-COUNT
018300         MOVE EL-REQ-CONDITION (WS-SUB)
018400             TO WS-SORT-TABLE (WS-SORT-COUNT).
018500 310-EXIT.
018600     EXIT.
018700
018800 320-SEARCH-REQ-IN-PATIENT-RTN.
018900     IF EL-REQ-CONDITION (WS-SUB) = EL-PATIENT-CONDITION (WS-SUB2)
019000         SET CONDITION-WAS-FOUND TO TRUE.
019100 320-EXIT.
019200     EXIT.
019300
019400*    RULE 4 - NO EXCLUDED CONDITION MAY APPEAR ON THE PATIENT'S
019500*    CONDITION LIST.  SAME OUTER/INNER SHAPE AS RULE 3, ABOVE.
019600 400-CHECK-EXCLUDED-RTN.
019700     MOVE ZERO TO WS-SORT-COUNT.
019800     MOVE SPACES TO WS-SORT-INIT-AREA.
019900
020000     IF EL-EXC-COUNT = ZERO
020100         GO TO 400-EXIT.
020200
020300     PERFORM 410-FIND-ONE-EXC-RTN THRU 410-EXIT
020400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > EL-EXC-COUNT.
020500
020600     IF WS-SORT-COUNT > ZERO
020700         PERFORM 950-BUBBLE-SORT-RTN THRU 950-EXIT
020800         PERFORM 960-JOIN-LIST-RTN THRU 960-EXIT
020900         ADD 1 TO WS-FAIL-COUNT
021000         STRING "Has excluded condition(s): "
021100                                    DELIMITED BY SIZE
021200                WS-JOIN-RESULT      DELIMITED BY SIZE
021300             INTO WS-FAILURE-TEXT (WS-FAIL-COUNT).
021400 400-EXIT.
021500     EXIT.
021600
021700 410-FIND-ONE-EXC-RTN.
021800     SET CONDITION-NOT-FOUND TO TRUE.
021900     PERFORM 420-SEARCH-EXC-IN-PATIENT-RTN THRU 420-EXIT
022000         VARYING WS-SUB2 FROM 1 BY 1
022100             UNTIL WS-SUB2 > EL-COND-COUNT.
022200     IF CONDITION-WAS-FOUND
022300         ADD 1 TO WS-SORT-COUNT
022400         MOVE EL-EXC-CONDITION (WS-SUB)
022500             TO WS-SORT-TABLE (WS-SORT-COUNT).
022600 410-EXIT.
022700     EXIT.
022800
022900 420-SEARCH-EXC-IN-PATIENT-RTN.
023000     IF EL-EXC-CONDITION (WS-SUB) = EL-PATIENT-CONDITION (WS-SUB2)
023100         SET CONDITION-WAS-FOUND TO TRUE.
023200 420-EXIT.
023300     EXIT.
023400
023500 900-BUILD-REASON-RTN.
023600     IF WS-FAIL-COUNT > ZERO
023700         MOVE 0 TO EL-LABEL
023800         PERFORM 910-JOIN-FAILURES-RTN THRU 910-EXIT
023900     ELSE
024000         MOVE 1 TO EL-LABEL
024100         PERFORM 920-BUILD-SUCCESS-RTN THRU 920-EXIT.
024200 900-EXIT.
024300     EXIT.
024400
024500 910-JOIN-FAILURES-RTN.
024600     MOVE SPACES TO EL-REASON.
024700     MOVE WS-FAILURE-TEXT (1) TO EL-REASON.
024800     IF WS-FAIL-COUNT > 1
024900         PERFORM 912-APPEND-FAILURE-RTN THRU 912-EXIT
025000             VARYING WS-SUB FROM 2 BY 1
025100                 UNTIL WS-SUB > WS-FAIL-COUNT.
025200     MOVE EL-REASON TO WS-TRIM-SOURCE.
025300     PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT.
025400     STRING EL-REASON (1:WS-TRIM-LEN) DELIMITED BY SIZE
025500            "."       DELIMITED BY SIZE
025600         INTO EL-REASON.
025700 910-EXIT.
025800     EXIT.
025900
026000*    EL-REASON AND WS-FAILURE-TEXT ARE FREE-FORM SENTENCE TEXT
026100*    FULL OF EMBEDDED BLANKS ("PATIENT AGE MISSING") -- DELIMITED
026200*    BY SPACE WOULD CUT EACH ONE OFF AT ITS FIRST WORD, SO BOTH
026300*    LENGTHS ARE FOUND BY THE TRAILING-SPACE SCAN BELOW AND THE
026400*    STRING IS DELIMITED BY SIZE AGAINST THE TRIMMED LENGTH.
026500 912-APPEND-FAILURE-RTN.
026600     MOVE EL-REASON TO WS-TRIM-SOURCE.
026700     PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT.
026800     MOVE WS-TRIM-LEN TO WS-TRIM-LEN2.
026900     MOVE WS-FAILURE-TEXT (WS-SUB) TO WS-TRIM-SOURCE.
027000     PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT.
027100     STRING EL-REASON (1:WS-TRIM-LEN2)       DELIMITED BY SIZE
027200            "; "                              DELIMITED BY SIZE
027300            WS-FAILURE-TEXT (WS-SUB) (1:WS-TRIM-LEN) DELIMITED BY SIZE
027400         INTO EL-REASON.
027500 912-EXIT.
027600     EXIT.
027700
027800 920-BUILD-SUCCESS-RTN.
027900     MOVE ZERO TO WS-SORT-COUNT.
028000     MOVE SPACES TO WS-SORT-INIT-AREA.
028100     IF EL-REQ-COUNT > ZERO
028200         PERFORM 922-COPY-REQ-TO-SORT-RTN THRU 922-EXIT
028300             VARYING WS-SUB FROM 1 BY 1
028400                 UNTIL WS-SUB > EL-REQ-COUNT.
028500
028600     MOVE SPACES TO EL-REASON.
028700     STRING "Age " DELIMITED BY SIZE
028800            EL-PATIENT-AGE DELIMITED BY SIZE
028900            " is within range [" DELIMITED BY SIZE
029000            EL-TRIAL-MIN-AGE DELIMITED BY SIZE
029100            "-" DELIMITED BY SIZE
029200            EL-TRIAL-MAX-AGE DELIMITED BY SIZE
029300            "]; " DELIMITED BY SIZE
029400         INTO EL-REASON.
029500
029600     IF EL-REQ-COUNT = ZERO
029700         MOVE EL-REASON TO WS-TRIM-SOURCE
029800         PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT
029900         STRING EL-REASON (1:WS-TRIM-LEN) DELIMITED BY SIZE
030000                "no specific conditions required; "
030100                                 DELIMITED BY SIZE
030200             INTO EL-REASON
030300     ELSE
030400         PERFORM 950-BUBBLE-SORT-RTN THRU 950-EXIT
030500         PERFORM 960-JOIN-LIST-RTN THRU 960-EXIT
030600         MOVE EL-REASON TO WS-TRIM-SOURCE
030700         PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT
030800         MOVE WS-TRIM-LEN TO WS-TRIM-LEN2
030900         MOVE WS-JOIN-RESULT TO WS-TRIM-SOURCE
031000         PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT
031100         STRING EL-REASON (1:WS-TRIM-LEN2) DELIMITED BY SIZE
031200                "has required condition(s): "
031300                                 DELIMITED BY SIZE
031400                WS-JOIN-RESULT (1:WS-TRIM-LEN) DELIMITED BY SIZE
031500                "; "             DELIMITED BY SIZE
031600             INTO EL-REASON.
031700
031800     MOVE ZERO TO WS-SORT-COUNT.
031900     MOVE SPACES TO WS-SORT-INIT-AREA.
032000     IF EL-EXC-COUNT > ZERO
032100         PERFORM 924-COPY-EXC-TO-SORT-RTN THRU 924-EXIT
032200             VARYING WS-SUB FROM 1 BY 1
032300                 UNTIL WS-SUB > EL-EXC-COUNT.
032400
032500     IF EL-EXC-COUNT = ZERO
032600         MOVE EL-REASON TO WS-TRIM-SOURCE
032700         PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT
032800         STRING EL-REASON (1:WS-TRIM-LEN) DELIMITED BY SIZE
032900                "no exclusions apply." DELIMITED BY SIZE
033000             INTO EL-REASON
033100     ELSE
033200         PERFORM 950-BUBBLE-SORT-RTN THRU 950-EXIT
033300         PERFORM 960-JOIN-LIST-RTN THRU 960-EXIT
033400         MOVE EL-REASON TO WS-TRIM-SOURCE
033500         PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT
033600         MOVE WS-TRIM-LEN TO WS-TRIM-LEN2
033700         MOVE WS-JOIN-RESULT TO WS-TRIM-SOURCE
033800         PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT
033900         STRING EL-REASON (1:WS-TRIM-LEN2) DELIMITED BY SIZE
034000                "none of the excluded conditions ("
034100                                 DELIMITED BY SIZE
034200                WS-JOIN-RESULT (1:WS-TRIM-LEN) DELIMITED BY SIZE
034300                ") are present."  DELIMITED BY SIZE
034400             INTO EL-REASON.
034500 920-EXIT.
034600     EXIT.
034700
034800 922-COPY-REQ-TO-SORT-RTN.
034900     ADD 1 TO WS-SORT-COUNT.
035000     MOVE EL-REQ-CONDITION (WS-SUB) TO WS-SORT-TABLE (WS-SORT-COUNT).
035100 922-EXIT.
035200     EXIT.
035300
035400 924-COPY-EXC-TO-SORT-RTN.
035500     ADD 1 TO WS-SORT-COUNT.
035600     MOVE EL-EXC-CONDITION (WS-SUB) TO WS-SORT-TABLE (WS-SORT-COUNT).
035700 924-EXIT.
035800     EXIT.
035900
036000*    SIMPLE ASCENDING BUBBLE SORT -- THE LISTS NEVER EXCEED
036100*    THREE ENTRIES SO A NESTED PARAGRAPH-PERFORM IS PLENTY.
036200 950-BUBBLE-SORT-RTN.
036300     IF WS-SORT-COUNT < 2
036400         GO TO 950-EXIT.
036500     PERFORM 952-BUBBLE-PASS-RTN THRU 952-EXIT
036600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB >= WS-SORT-COUNT.
036700 950-EXIT.
036800     EXIT.
036900
037000 952-BUBBLE-PASS-RTN.
037100     COMPUTE WS-PASS-LIMIT = WS-SORT-COUNT - WS-SUB.
037200     PERFORM 954-COMPARE-SWAP-RTN THRU 954-EXIT
037300         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-PASS-LIMIT.
037400 952-EXIT.
037500     EXIT.
037600
037700 954-COMPARE-SWAP-RTN.
037800     IF WS-SORT-TABLE (WS-SUB2) > WS-SORT-TABLE (WS-SUB2 + 1)
037900         MOVE WS-SORT-TABLE (WS-SUB2)     TO WS-SORT-HOLD
038000         MOVE WS-SORT-TABLE (WS-SUB2 + 1) TO WS-SORT-TABLE (WS-SUB2)
038100         MOVE WS-SORT-HOLD TO WS-SORT-TABLE (WS-SUB2 + 1).
038200 954-EXIT.
038300     EXIT.
038400
038500 960-JOIN-LIST-RTN.
038600     MOVE SPACES TO WS-JOIN-RESULT.
038700     MOVE WS-SORT-TABLE (1) TO WS-JOIN-RESULT.
038800     IF WS-SORT-COUNT > 1
038900         PERFORM 962-APPEND-JOIN-RTN THRU 962-EXIT
039000             VARYING WS-SUB FROM 2 BY 1
039100                 UNTIL WS-SUB > WS-SORT-COUNT.
039200 960-EXIT.
039300     EXIT.
039400
039500 962-APPEND-JOIN-RTN.
039600     MOVE WS-JOIN-RESULT TO WS-TRIM-SOURCE.
039700     PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT.
039800     MOVE WS-TRIM-LEN TO WS-TRIM-LEN2.
039900     MOVE WS-SORT-TABLE (WS-SUB) TO WS-TRIM-SOURCE.
040000     PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT.
040100     STRING WS-JOIN-RESULT (1:WS-TRIM-LEN2) DELIMITED BY SIZE
040200            ", "            DELIMITED BY SIZE
040300            WS-SORT-TABLE (WS-SUB) (1:WS-TRIM-LEN) DELIMITED BY SIZE
040400         INTO WS-JOIN-RESULT.
040500 962-EXIT.
040600     EXIT.
040700
040800*    TRAILING-SPACE TRIM OF WHICHEVER FIELD WAS LAST MOVED INTO
040900*    WS-TRIM-SOURCE -- SAME BACKWARD-SCAN IDIOM AS ANONTXT'S
041000*    120-NAME-LENGTH-RTN AND PATGEN'S 600-CALC-TRIM-LEN-RTN.
041100 600-CALC-TRIM-LEN-RTN.
041200     PERFORM 610-NO-OP-RTN THRU 610-EXIT
041300         VARYING WS-TRIM-LEN FROM 200 BY -1
041400             UNTIL WS-TRIM-LEN = 0
041500                OR WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE.
041600 600-EXIT.
041700     EXIT.
041800
041900 610-NO-OP-RTN.
042000     CONTINUE.
042100 610-EXIT.
042200     EXIT.
042300
042400 999-DIAGNOSTIC-DUMP-RTN.
042500     MOVE SPACES TO WS-PATIENT-COND-DUMP-AREA.
042600     PERFORM 998-COPY-COND-DUMP-RTN THRU 998-EXIT
042700         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > EL-COND-COUNT.
042800     DISPLAY "ELIGCHK DIAG - CONDITIONS: " WS-PATIENT-COND-DUMP-AREA.
042900 999-EXIT.
043000     EXIT.
043100
043200 998-COPY-COND-DUMP-RTN.
043300     MOVE EL-PATIENT-CONDITION (WS-SUB) TO WS-PCD-TABLE (WS-SUB).
043400 998-EXIT.
043500     EXIT.
