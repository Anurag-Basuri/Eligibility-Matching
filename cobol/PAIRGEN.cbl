000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PAIRGEN  --  ELIGIBILITY PAIR GENERATION BATCH
000400*    LOADS THE TRIAL PROTOCOL FILE INTO A TABLE, THEN STREAMS THE
000500*    PATIENT FILE, SCORING EVERY PATIENT AGAINST EVERY TRIAL WITH
000600*    ELIGCHK AND WRITING ONE PAIR RECORD PER COMBINATION.  ENDS
000700*    WITH A RUN-SUMMARY PRINT FILE FOR THE STUDY CO-ORDINATORS.
000800******************************************************************
000900 PROGRAM-ID.  PAIRGEN.
001000 AUTHOR. K DHILLON.
001100 INSTALLATION. COBOL DEVELOPMENT CENTER.
001200 DATE-WRITTEN. 04/28/03.
001300 DATE-COMPILED. 04/28/03.
001400 SECURITY. NON-CONFIDENTIAL.
001500******************************************************************
001600*  C H A N G E    L O G
001700*------------------------------------------------------------*
001800*  042803 KD   ORIGINAL - CROSS-PRODUCT OF PATIENTS AND TRIALS,  CR1042
001900*              CALLING ELIGCHK FOR EACH COMBINATION, PER THE     CR1042
002000*              STUDY CO-ORDINATOR'S MATCHING REQUEST.            CR1042
002100*  051503 KD   ADDED SKIP NOTICES FOR BLANK-ID PATIENT/TRIAL     CR1051
002200*              RECORDS -- TWO BAD ROWS IN THE MAY LOAD WERE      CR1051
002300*              SILENTLY SCORED AGAINST EVERYTHING.                CR1051
002400*  072203 MM   ADDED THE RUN-SUMMARY PRINT FILE (PAIRS CREATED,  CR1064
002500*              ELIGIBLE PAIRS, ELIGIBLE RATE) FOR THE MONTHLY    CR1064
002600*              STUDY REPORT PACKAGE.                              CR1064
002700*  091598 MM   Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,  CR1077
002800*              NO CHANGES REQUIRED.  SIGNED OFF FOR Y2K.          CR1077
002900*  031004 RH   ABEND IF THE TRIAL FILE LOADS EMPTY -- A ZERO-    CR1098
003000*              TRIAL RUN WAS WASTING A FULL PATIENT-FILE PASS.   CR1098
003100*  081406 TN   MOVED THE RUN SWITCHES AND THE TRIAL COUNTER     CR1104
003200*              BACK OUT TO 77-LEVELS AND OFF THE PAIR-ID WORK   CR1104
003300*              AREA -- SHOP STANDARD PER PATSRCH/DALYUPDT, NOT  CR1104
003400*              GROUPED 05'S.                                    CR1104
003500*  082606 TN   ABEND IF THE PATIENT FILE LOADS EMPTY, SAME AS   CR1104
003600*              THE EXISTING TRIAL-FILE CHECK ABOVE -- A BLANK   CR1104
003700*              PATIENT FILE WAS RUNNING CLEAN TO ZERO TOTALS.   CR1104
003800*------------------------------------------------------------*
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT TRIAL-FILE
005300     ASSIGN TO UT-S-TRIAL
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS TFCODE.
005600
005700     SELECT PATIENT-FILE
005800     ASSIGN TO UT-S-PATIEN
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS PFCODE.
006100
006200     SELECT PAIR-FILE
006300     ASSIGN TO UT-S-PAIR
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS WFCODE.
006600
006700     SELECT RPT-FILE
006800     ASSIGN TO UT-S-RPT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS RFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200****** TRIAL PROTOCOL FILE - LOADED WHOLE INTO TRIAL-TABLE BY
008300****** 000-HOUSEKEEPING BEFORE THE PATIENT FILE IS EVER READ.
008400 FD  TRIAL-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 270 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS TRIAL-REC.
009000     COPY TRLREC.
009100 01  TRIAL-REC-RAW REDEFINES TRIAL-REC PIC X(270).
009200
009300****** PATIENT INTAKE FILE - ONE PASS, PATIENT-ID ORDER.
009400 FD  PATIENT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 280 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS PATIENT-REC.
010000     COPY PATREC.
010100 01  PATIENT-REC-RAW REDEFINES PATIENT-REC PIC X(280).
010200
010300****** OUTPUT - ONE PAIR RECORD PER (PATIENT,TRIAL) COMBINATION.
010400 FD  PAIR-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 300 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS PAIR-REC.
011000     COPY PAIRREC.
011100 01  PAIR-REC-RAW REDEFINES PAIR-REC PIC X(300).
011200
011300 FD  RPT-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 132 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RPT-REC.
011900 01  RPT-REC  PIC X(132).
012000
012100 WORKING-STORAGE SECTION.
012200 01  FILE-STATUS-CODES.
012300     05  TFCODE                  PIC X(02).
012400         88  TRIAL-READ-OK           VALUE SPACES.
012500         88  NO-MORE-TRIALS          VALUE "10".
012600     05  PFCODE                  PIC X(02).
012700         88  PATIENT-READ-OK         VALUE SPACES.
012800         88  NO-MORE-PATIENTS        VALUE "10".
012900     05  WFCODE                  PIC X(02).
013000     05  RFCODE                  PIC X(02).
013100
013200 77  MORE-TRIALS-SW              PIC X(01) VALUE "Y".
013300     88  NO-MORE-TRIAL-RECS         VALUE "N".
013400
013500 77  MORE-PATIENTS-SW            PIC X(01) VALUE "Y".
013600     88  NO-MORE-PATIENT-RECS       VALUE "N".
013700
013800 77  WS-TRIAL-COUNT              PIC 9(03) COMP.
013900
014000 77  WS-PAIR-ID-WORK             PIC X(41).
014100
014200*    BULK-INIT AREA FOR THE TRIAL TABLE -- BLANKED IN ONE MOVE
014300*    RATHER THAN FIFTY INDIVIDUAL INITIALIZE STATEMENTS.
014400 01  TRIAL-TABLE-INIT-AREA       PIC X(13500) VALUE SPACES.
014500 01  TRIAL-TABLE REDEFINES TRIAL-TABLE-INIT-AREA.
014600     05  TRIAL-TBL-ENTRY OCCURS 50 TIMES INDEXED BY TRIAL-IDX.
014700         10  TBL-TRIAL-ID            PIC X(20).
014800         10  TBL-TRIAL-MIN-AGE       PIC 9(03).
014900         10  TBL-TRIAL-MAX-AGE       PIC 9(03).
015000         10  TBL-REQ-COUNT           PIC 9(01).
015100         10  TBL-REQ-CONDITION OCCURS 3 TIMES PIC X(30).
015200         10  TBL-EXC-COUNT           PIC 9(01).
015300         10  TBL-EXC-CONDITION OCCURS 3 TIMES PIC X(30).
015400         10  FILLER                  PIC X(62).
015500
015600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015700     05  WS-TOTAL-PAIRS          PIC S9(07) COMP.
015800     05  WS-ELIGIBLE-PAIRS       PIC S9(07) COMP.
015900     05  WS-ELIGIBLE-RATE        PIC 9V9(4).
016000     05  FILLER                  PIC X(08).
016100
016200 01  ELIGCHK-LINK-AREA.
016300     05  EL-PATIENT-AGE          PIC 9(03).
016400     05  EL-AGE-MISSING-FLAG     PIC X(01).
016500     05  EL-COND-COUNT           PIC 9(01).
016600     05  EL-PATIENT-CONDITION OCCURS 5 TIMES PIC X(30).
016700     05  EL-TRIAL-MIN-AGE        PIC 9(03).
016800     05  EL-TRIAL-MAX-AGE        PIC 9(03).
016900     05  EL-REQ-COUNT            PIC 9(01).
017000     05  EL-REQ-CONDITION OCCURS 3 TIMES PIC X(30).
017100     05  EL-EXC-COUNT            PIC 9(01).
017200     05  EL-EXC-CONDITION OCCURS 3 TIMES PIC X(30).
017300     05  EL-LABEL                PIC 9(01).
017400     05  EL-REASON               PIC X(200).
017500
017600 01  WS-SUMMARY-HDR-REC.
017700     05  FILLER                  PIC X(132) VALUE
017800         "ELIGIBILITY PAIR GENERATION SUMMARY".
017900
018000 01  WS-SUMMARY-LINE1.
018100     05  FILLER                  PIC X(16) VALUE
018200         "PAIRS CREATED   ".
018300     05  FILLER                  PIC X(02) VALUE ": ".
018400     05  PAIRS-CREATED-O         PIC ZZZZZZ9.
018500     05  FILLER                  PIC X(107) VALUE SPACES.
018600
018700 01  WS-SUMMARY-LINE2.
018800     05  FILLER                  PIC X(16) VALUE
018900         "ELIGIBLE PAIRS  ".
019000     05  FILLER                  PIC X(02) VALUE ": ".
019100     05  ELIGIBLE-PAIRS-O        PIC ZZZZZZ9.
019200     05  FILLER                  PIC X(107) VALUE SPACES.
019300
019400 01  WS-SUMMARY-LINE3.
019500     05  FILLER                  PIC X(16) VALUE
019600         "ELIGIBLE RATE   ".
019700     05  FILLER                  PIC X(02) VALUE ": ".
019800     05  ELIGIBLE-RATE-O         PIC 9.9999.
019900     05  FILLER                  PIC X(107) VALUE SPACES.
020000
020100 COPY ABENDREC.
020200
020300 PROCEDURE DIVISION.
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500     PERFORM 100-MAINLINE THRU 100-EXIT
020600         UNTIL NO-MORE-PATIENT-RECS.
020700     PERFORM 900-CLEANUP THRU 900-EXIT.
020800     MOVE ZERO TO RETURN-CODE.
020900     GOBACK.
021000
021100 000-HOUSEKEEPING.
021200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021300     DISPLAY "******** BEGIN JOB PAIRGEN ********".
021400     OPEN INPUT TRIAL-FILE, PATIENT-FILE.
021500     OPEN OUTPUT PAIR-FILE, RPT-FILE, SYSOUT.
021600
021700     MOVE ZERO TO WS-TRIAL-COUNT, WS-TOTAL-PAIRS, WS-ELIGIBLE-PAIRS.
021800
021900     READ TRIAL-FILE
022000         AT END
022100         MOVE "N" TO MORE-TRIALS-SW
022200         GO TO 000-EXIT
022300     END-READ.
022400
022500     PERFORM 050-LOAD-ONE-TRIAL-RTN THRU 050-EXIT
022600         UNTIL NO-MORE-TRIAL-RECS.
022700
022800     IF WS-TRIAL-COUNT = ZERO
022900         DISPLAY "No trial files found"
023000         MOVE "** NO TRIAL RECORDS FOUND ON TRIAL-FILE"
023100             TO ABEND-REASON
023200         GO TO 1000-ABEND-RTN.
023300
023400     READ PATIENT-FILE
023500         AT END
023600         DISPLAY "No patient files found"
023700         MOVE "** NO PATIENT RECORDS FOUND ON PATIENT-FILE"
023800             TO ABEND-REASON
023900         GO TO 1000-ABEND-RTN
024000     END-READ.
024100 000-EXIT.
024200     EXIT.
024300
024400*    LOADS ONE TRIAL RECORD INTO TRIAL-TABLE, SKIPPING ANY
024500*    ROW WITH A BLANK TRIAL-ID (CR1051).
024600 050-LOAD-ONE-TRIAL-RTN.
024700     IF TRIAL-ID = SPACES
024800         DISPLAY "SKIPPING TRIAL WITHOUT ID"
024900     ELSE
025000         ADD 1 TO WS-TRIAL-COUNT
025100         SET TRIAL-IDX TO WS-TRIAL-COUNT
025200         MOVE TRIAL-ID
025300             TO TBL-TRIAL-ID (TRIAL-IDX)
025400         MOVE TRIAL-MIN-AGE
025500             TO TBL-TRIAL-MIN-AGE (TRIAL-IDX)
025600         MOVE TRIAL-MAX-AGE
025700             TO TBL-TRIAL-MAX-AGE (TRIAL-IDX)
025800         MOVE REQ-COUNT
025900             TO TBL-REQ-COUNT (TRIAL-IDX)
026000         MOVE TRIAL-REQ-CONDITION (1)
026100             TO TBL-REQ-CONDITION (TRIAL-IDX, 1)
026200         MOVE TRIAL-REQ-CONDITION (2)
026300             TO TBL-REQ-CONDITION (TRIAL-IDX, 2)
026400         MOVE TRIAL-REQ-CONDITION (3)
026500             TO TBL-REQ-CONDITION (TRIAL-IDX, 3)
026600         MOVE EXC-COUNT
026700             TO TBL-EXC-COUNT (TRIAL-IDX)
026800         MOVE TRIAL-EXC-CONDITION (1)
026900             TO TBL-EXC-CONDITION (TRIAL-IDX, 1)
027000         MOVE TRIAL-EXC-CONDITION (2)
027100             TO TBL-EXC-CONDITION (TRIAL-IDX, 2)
027200         MOVE TRIAL-EXC-CONDITION (3)
027300             TO TBL-EXC-CONDITION (TRIAL-IDX, 3).
027400
027500     READ TRIAL-FILE
027600         AT END
027700         MOVE "N" TO MORE-TRIALS-SW
027800         GO TO 050-EXIT
027900     END-READ.
028000 050-EXIT.
028100     EXIT.
028200
028300 100-MAINLINE.
028400     MOVE "100-MAINLINE" TO PARA-NAME.
028500     IF PATIENT-ID = SPACES
028600         DISPLAY "SKIPPING PATIENT WITHOUT ID"
028700     ELSE
028800         PERFORM 200-PROCESS-TRIAL-TABLE THRU 200-EXIT
028900             VARYING TRIAL-IDX FROM 1 BY 1
029000                 UNTIL TRIAL-IDX > WS-TRIAL-COUNT.
029100
029200     READ PATIENT-FILE
029300         AT END
029400         MOVE "N" TO MORE-PATIENTS-SW
029500         GO TO 100-EXIT
029600     END-READ.
029700 100-EXIT.
029800     EXIT.
029900
030000*    SCORES THE CURRENT PATIENT AGAINST ONE TRIAL TABLE ROW AND
030100*    WRITES THE RESULTING PAIR RECORD.
030200 200-PROCESS-TRIAL-TABLE.
030300     PERFORM 210-LOAD-ELIGCHK-LINK-RTN THRU 210-EXIT.
030400     CALL "ELIGCHK" USING ELIGCHK-LINK-AREA.
030500
030600     ADD 1 TO WS-TOTAL-PAIRS.
030700     ADD EL-LABEL TO WS-ELIGIBLE-PAIRS.
030800
030900     STRING PATIENT-ID DELIMITED BY SPACE
031000            "_"                       DELIMITED BY SIZE
031100            TBL-TRIAL-ID (TRIAL-IDX)  DELIMITED BY SPACE
031200         INTO WS-PAIR-ID-WORK.
031300
031400     MOVE SPACES            TO PAIR-REC.
031500     MOVE WS-PAIR-ID-WORK   TO PAIR-ID.
031600     MOVE PATIENT-ID TO PAIR-PATIENT-ID.
031700     MOVE TBL-TRIAL-ID (TRIAL-IDX)  TO PAIR-TRIAL-ID.
031800     MOVE EL-LABEL          TO PAIR-LABEL.
031900     MOVE EL-REASON         TO PAIR-REASON.
032000
032100     WRITE PAIR-REC.
032200 200-EXIT.
032300     EXIT.
032400
032500 210-LOAD-ELIGCHK-LINK-RTN.
032600     MOVE PATIENT-AGE       TO EL-PATIENT-AGE.
032700     MOVE AGE-MISSING-FLAG  TO EL-AGE-MISSING-FLAG.
032800     MOVE COND-COUNT        TO EL-COND-COUNT.
032900     MOVE PATIENT-CONDITION (1) TO EL-PATIENT-CONDITION (1).
033000     MOVE PATIENT-CONDITION (2) TO EL-PATIENT-CONDITION (2).
033100     MOVE PATIENT-CONDITION (3) TO EL-PATIENT-CONDITION (3).
033200     MOVE PATIENT-CONDITION (4) TO EL-PATIENT-CONDITION (4).
033300     MOVE PATIENT-CONDITION (5) TO EL-PATIENT-CONDITION (5).
033400     MOVE TBL-TRIAL-MIN-AGE (TRIAL-IDX)    TO EL-TRIAL-MIN-AGE.
033500     MOVE TBL-TRIAL-MAX-AGE (TRIAL-IDX)    TO EL-TRIAL-MAX-AGE.
033600     MOVE TBL-REQ-COUNT (TRIAL-IDX)        TO EL-REQ-COUNT.
033700     MOVE TBL-REQ-CONDITION (TRIAL-IDX, 1) TO EL-REQ-CONDITION (1).
033800     MOVE TBL-REQ-CONDITION (TRIAL-IDX, 2) TO EL-REQ-CONDITION (2).
033900     MOVE TBL-REQ-CONDITION (TRIAL-IDX, 3) TO EL-REQ-CONDITION (3).
034000     MOVE TBL-EXC-COUNT (TRIAL-IDX)        TO EL-EXC-COUNT.
034100     MOVE TBL-EXC-CONDITION (TRIAL-IDX, 1) TO EL-EXC-CONDITION (1).
034200     MOVE TBL-EXC-CONDITION (TRIAL-IDX, 2) TO EL-EXC-CONDITION (2).
034300     MOVE TBL-EXC-CONDITION (TRIAL-IDX, 3) TO EL-EXC-CONDITION (3).
034400     MOVE ZERO TO EL-LABEL.
034500     MOVE SPACES TO EL-REASON.
034600 210-EXIT.
034700     EXIT.
034800
034900 700-CLOSE-FILES.
035000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
035100     CLOSE TRIAL-FILE, PATIENT-FILE, PAIR-FILE, RPT-FILE, SYSOUT.
035200 700-EXIT.
035300     EXIT.
035400
035500 800-COMPUTE-SUMMARY-RTN.
035600     MOVE "800-COMPUTE-SUMMARY-RTN" TO PARA-NAME.
035700     IF WS-TOTAL-PAIRS = ZERO
035800         MOVE ZERO TO WS-ELIGIBLE-RATE
035900     ELSE
036000         COMPUTE WS-ELIGIBLE-RATE ROUNDED =
036100             WS-ELIGIBLE-PAIRS / WS-TOTAL-PAIRS.
036200 800-EXIT.
036300     EXIT.
036400
036500 900-CLEANUP.
036600     MOVE "900-CLEANUP" TO PARA-NAME.
036700     PERFORM 800-COMPUTE-SUMMARY-RTN THRU 800-EXIT.
036800
036900     WRITE RPT-REC FROM WS-SUMMARY-HDR-REC.
037000     MOVE WS-TOTAL-PAIRS    TO PAIRS-CREATED-O.
037100     WRITE RPT-REC FROM WS-SUMMARY-LINE1.
037200     MOVE WS-ELIGIBLE-PAIRS TO ELIGIBLE-PAIRS-O.
037300     WRITE RPT-REC FROM WS-SUMMARY-LINE2.
037400     MOVE WS-ELIGIBLE-RATE  TO ELIGIBLE-RATE-O.
037500     WRITE RPT-REC FROM WS-SUMMARY-LINE3.
037600
037700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037800
037900     DISPLAY "WROTE " WS-TOTAL-PAIRS " PAIR RECORDS ("
038000             WS-ELIGIBLE-PAIRS " ELIGIBLE)".
038100     DISPLAY "******** NORMAL END OF JOB PAIRGEN ********".
038200 900-EXIT.
038300     EXIT.
038400
038500 1000-ABEND-RTN.
038600     WRITE SYSOUT-REC FROM ABEND-REC.
038700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038800     DISPLAY "*** ABNORMAL END OF JOB-PAIRGEN ***" UPON CONSOLE.
038900     DIVIDE ZERO-VAL INTO ONE-VAL.
