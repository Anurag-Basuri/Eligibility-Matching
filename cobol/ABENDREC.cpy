000100******************************************************************
000200*    ABENDREC  --  SHOP-STANDARD ABEND/DIAGNOSTIC DUMP RECORD
000300*    WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN OF EVERY BATCH
000400*    DRIVER IN THIS SUITE SO OPERATIONS CAN SEE WHAT A JOB WAS
000500*    DOING AT THE MOMENT THE 0C7 WAS FORCED.
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME               PIC X(30).
000900     05  ABEND-REASON            PIC X(60).
001000     05  EXPECTED-VAL            PIC X(10).
001100     05  ACTUAL-VAL              PIC X(10).
001200     05  ZERO-VAL                PIC 9(1) VALUE ZERO.
001300     05  ONE-VAL                 PIC 9(1) VALUE 1.
001400     05  FILLER                  PIC X(18).
