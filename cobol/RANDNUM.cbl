000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RANDNUM   --  DETERMINISTIC SEEDED DRAW UTILITY
000400*    CALLED BY PATGEN AND PAIRBAL ANY TIME THE JOB NEEDS A
000500*    REPRODUCIBLE PSEUDO-RANDOM INTEGER.  CALLER CARRIES THE SEED
000600*    FORWARD FROM ONE CALL TO THE NEXT SO A GIVEN (SEED,N,BATCH)
000700*    ALWAYS PRODUCES THE SAME STREAM OF DRAWS.
000800******************************************************************
000900 PROGRAM-ID.  RANDNUM.
001000 AUTHOR. R HARTLEY.
001100 INSTALLATION. COBOL DEVELOPMENT CENTER.
001200 DATE-WRITTEN. 03/14/89.
001300 DATE-COMPILED. 03/14/89.
001400 SECURITY. NON-CONFIDENTIAL.
001500******************************************************************
001600*  C H A N G E    L O G
001700*------------------------------------------------------------*
001800*  031489 RH   ORIGINAL - LEHMER/PARK-MILLER GENERATOR LIFTED   CR0401
001900*              FROM THE OLD BED-ASSIGNMENT RANDOMIZER SO BATCH  CR0401
002000*              JOBS CAN DRAW REPEATABLE SAMPLES.                CR0401
002100*  091591 RH   ADDED RL-RANGE GUARD - DIVIDE BY ZERO WAS        CR0488
002200*              ABENDING THE NIGHTLY EQUIPMENT-DRAW JOB.         CR0488
002300*  042693 JS   REUSED BY DALYUPDT FOR ROOM-ASSIGNMENT DRAWS.    CR0705
002400*  110798 MM   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,      CR0911
002500*              NO CHANGES REQUIRED.  SIGNED OFF FOR Y2K.        CR0911
002600*  042103 KD   RETIRED FROM BED ASSIGNMENT, PICKED UP BY THE    CR1042
002700*              NEW ELIGIBILITY-MATCH SUITE FOR PATGEN/PAIRBAL.  CR1042
002800*------------------------------------------------------------*
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  GENERATOR-CONSTANTS.
004300     05  RN-MULTIPLIER           PIC S9(9)  COMP VALUE 16807.
004400     05  RN-MODULUS              PIC S9(10) COMP VALUE 2147483647.
004500
004600 01  GENERATOR-WORK-AREA.
004700     05  RN-PRODUCT              PIC S9(18) COMP.
004800     05  RN-QUOTIENT             PIC S9(18) COMP.
004900     05  RN-NEW-SEED             PIC S9(10) COMP.
005000
005100*    RAW-BYTE VIEW OF THE LAST PRODUCT, KEPT SO THE NIGHTLY
005200*    DIAGNOSTIC RUN CAN DISPLAY THE GENERATOR'S INTERNALS WHEN
005300*    A DRAWN SEQUENCE IS CHALLENGED BY THE STATISTICS GROUP.
005400     05  RN-PRODUCT-DUMP REDEFINES RN-PRODUCT.
005500         10  RN-PRODUCT-HI-BYTES PIC X(04).
005600         10  RN-PRODUCT-LO-BYTES PIC X(04).
005700
005800*    DISPLAY-FORMATTED VIEW OF THE CARRIED SEED FOR THE SAME
005900*    DIAGNOSTIC DISPLAY.
006000     05  RN-NEW-SEED-EDIT REDEFINES RN-NEW-SEED PIC S9(10) COMP.
006100
006200*    RAW-BYTE VIEW OF THE DISCARDED QUOTIENT -- ALSO ROLLED OUT
006300*    WITH THE CR0488 RANGE-GUARD FIX SO THE DIAGNOSTIC DISPLAY
006400*    CAN SHOW WHAT THE DIVIDE STEP ACTUALLY PRODUCED.
006500     05  RN-QUOTIENT-DUMP REDEFINES RN-QUOTIENT.
006600         10  RN-QUOTIENT-HI-BYTES PIC X(04).
006700         10  RN-QUOTIENT-LO-BYTES PIC X(04).
006800
006900 01  MISC-FIELDS.
007000     05  WS-SUB-CALL-SW          PIC X(01) VALUE "N".
007100         88  DIAGNOSTIC-DISPLAY-ON  VALUE "Y".
007200
007300 LINKAGE SECTION.
007400 01  RANDNUM-LINK.
007500     05  RL-SEED                 PIC S9(10) COMP.
007600     05  RL-RANGE                PIC S9(09) COMP.
007700     05  RL-RESULT               PIC S9(09) COMP.
007800     05  RL-RETURN-CODE          PIC S9(04) COMP.
007900
008000 PROCEDURE DIVISION USING RANDNUM-LINK.
008100 000-HOUSEKEEPING.
008200     MOVE ZERO TO RL-RETURN-CODE.
008300     IF RL-RANGE NOT GREATER THAN ZERO
008400         MOVE 8 TO RL-RETURN-CODE
008500         GO TO 000-EXIT.
008600
008700     IF RL-SEED = ZERO
008800         MOVE 1 TO RL-SEED.
008900
009000     COMPUTE RN-PRODUCT = RL-SEED * RN-MULTIPLIER.
009100     DIVIDE RN-PRODUCT BY RN-MODULUS
009200         GIVING RN-QUOTIENT REMAINDER RN-NEW-SEED.
009300
009400     MOVE RN-NEW-SEED TO RL-SEED.
009500     DIVIDE RL-SEED BY RL-RANGE
009600         GIVING RN-QUOTIENT REMAINDER RL-RESULT.
009700 000-EXIT.
009800     EXIT.
009900
010000 900-RETURN-RTN.
010100     GOBACK.
