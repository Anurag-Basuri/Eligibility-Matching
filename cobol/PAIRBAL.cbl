000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PAIRBAL  --  ELIGIBILITY PAIR BALANCER
000400*    READS THE LABELLED PAIR FILE PRODUCED BY PAIRGEN/PATGEN AND
000500*    WRITES A CLASS-BALANCED COPY -- ALL POSITIVES PLUS A
000600*    DETERMINISTIC SEEDED SAMPLE OF AN EQUAL NUMBER OF NEGATIVES,
000700*    IN A DETERMINISTIC SHUFFLED ORDER -- FOR THE MODEL TRAINING
000800*    EXTRACT.
000900******************************************************************
001000 PROGRAM-ID.  PAIRBAL.
001100 AUTHOR. R HARTLEY.
001200 INSTALLATION. COBOL DEVELOPMENT CENTER.
001300 DATE-WRITTEN. 05/19/03.
001400 DATE-COMPILED. 05/19/03.
001500 SECURITY. NON-CONFIDENTIAL.
001600******************************************************************
001700*  C H A N G E    L O G
001800*------------------------------------------------------------*
001900*  051903 RH   ORIGINAL - SPLIT PAIRS INTO POSITIVE/NEGATIVE     CR1052
002000*              TABLES, SAMPLE DOWN THE NEGATIVES SO THE TRAINING CR1052
002100*              EXTRACT IS CLASS-BALANCED PER THE STATISTICS      CR1052
002200*              GROUP'S REQUEST.                                  CR1052
002300*  061603 RH   ABEND WHEN THERE ARE ZERO POSITIVE PAIRS --       CR1061
002400*              PREVIOUSLY WROTE AN EMPTY OUTPUT FILE AND THE     CR1061
002500*              TRAINING JOB DOWNSTREAM FAILED WITH NO EXPLANATION.CR1061
002600*  110798 MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,      CR1077
002700*              NO CHANGES REQUIRED.  SIGNED OFF FOR Y2K.          CR1077
002800*  081406 TN   MOVED THE READ SWITCH AND THE SWAP WORK ITEMS     CR1104
002900*              BACK OUT TO 77-LEVELS PER SHOP STANDARD -- THEY    CR1104
003000*              WERE WRONGLY GROUPED UNDER 05'S.                   CR1104
003100*------------------------------------------------------------*
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT PAIR-FILE
004600     ASSIGN TO UT-S-PAIR
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS PFCODE.
004900
005000     SELECT PAIRBAL-FILE
005100     ASSIGN TO UT-S-PAIRBAL
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS BFCODE.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 130 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC  PIC X(130).
006400
006500 FD  PAIR-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 300 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS PAIR-REC.
007100     COPY PAIRREC.
007200 01  PAIR-REC-RAW REDEFINES PAIR-REC PIC X(300).
007300
007400 FD  PAIRBAL-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 300 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS PAIRBAL-REC.
008000 01  PAIRBAL-REC  PIC X(300).
008100
008200 WORKING-STORAGE SECTION.
008300 01  FILE-STATUS-CODES.
008400     05  PFCODE                  PIC X(02).
008500         88  NO-MORE-PAIRS           VALUE "10".
008600     05  BFCODE                  PIC X(02).
008700
008800 77  MORE-PAIRS-SW               PIC X(01) VALUE "Y".
008900     88  NO-MORE-PAIR-RECS          VALUE "N".
009000
009100*    BULK-INIT AREAS FOR THE POSITIVE/NEGATIVE/OUTPUT TABLES --
009200*    EACH IS CLEARED IN ONE MOVE BEFORE THE LOAD PASS.  5000
009300*    ROWS IS THE LARGEST PATIENT-TRIAL VOLUME THIS SHOP RUNS IN
009400*    A SINGLE BALANCER JOB; LARGER VOLUMES ARE SPLIT UPSTREAM.
009500 01  POS-TABLE-INIT-AREA         PIC X(1500000) VALUE SPACES.
009600 01  POS-TABLE REDEFINES POS-TABLE-INIT-AREA.
009700     05  POS-ENTRY OCCURS 5000 TIMES INDEXED BY POS-IDX
009800                                      PIC X(300).
009900
010000 01  NEG-TABLE-INIT-AREA         PIC X(1500000) VALUE SPACES.
010100 01  NEG-TABLE REDEFINES NEG-TABLE-INIT-AREA.
010200     05  NEG-ENTRY OCCURS 5000 TIMES INDEXED BY NEG-IDX
010300                                      PIC X(300).
010400
010500 01  OUT-TABLE-INIT-AREA         PIC X(1500000) VALUE SPACES.
010600 01  OUT-TABLE REDEFINES OUT-TABLE-INIT-AREA.
010700     05  OUT-ENTRY OCCURS 5000 TIMES INDEXED BY OUT-IDX
010800                                      PIC X(300).
010900
011000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011100     05  WS-POS-COUNT            PIC S9(07) COMP.
011200     05  WS-NEG-COUNT            PIC S9(07) COMP.
011300     05  WS-SAMPLE-K             PIC S9(07) COMP.
011400     05  WS-OUT-COUNT            PIC S9(07) COMP.
011500     05  FILLER                  PIC X(12).
011600
011700 77  WS-SWAP-SUB                 PIC S9(07) COMP.
011800 77  WS-REMAINING                PIC S9(07) COMP.
011900 77  WS-SWAP-HOLD                PIC X(300).
012000
012100 01  RANDNUM-LINK-AREA.
012200     05  RL-SEED                 PIC S9(10) COMP VALUE 42.
012300     05  RL-RANGE                PIC S9(09) COMP.
012400     05  RL-RESULT               PIC S9(09) COMP.
012500     05  RL-RETURN-CODE          PIC S9(04) COMP.
012600
012700 COPY ABENDREC.
012800
012900 PROCEDURE DIVISION.
013000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100     PERFORM 100-MAINLINE THRU 100-EXIT
013200         UNTIL NO-MORE-PAIR-RECS.
013300     PERFORM 200-SAMPLE-NEGATIVES-RTN THRU 200-EXIT.
013400     PERFORM 300-SHUFFLE-OUTPUT-RTN THRU 300-EXIT.
013500     PERFORM 900-CLEANUP THRU 900-EXIT.
013600     MOVE ZERO TO RETURN-CODE.
013700     GOBACK.
013800
013900 000-HOUSEKEEPING.
014000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014100     DISPLAY "******** BEGIN JOB PAIRBAL ********".
014200     OPEN INPUT PAIR-FILE.
014300     OPEN OUTPUT PAIRBAL-FILE, SYSOUT.
014400
014500     MOVE ZERO TO WS-POS-COUNT, WS-NEG-COUNT, WS-OUT-COUNT.
014600
014700     READ PAIR-FILE
014800         AT END
014900         MOVE "N" TO MORE-PAIRS-SW
015000         GO TO 000-EXIT
015100     END-READ.
015200 000-EXIT.
015300     EXIT.
015400
015500*    SPLITS EACH INCOMING PAIR INTO THE POSITIVE OR NEGATIVE
015600*    TABLE, KEEPING INPUT ORDER WITHIN EACH TABLE.
015700 100-MAINLINE.
015800     MOVE "100-MAINLINE" TO PARA-NAME.
015900     IF PAIR-LABEL = 1
016000         ADD 1 TO WS-POS-COUNT
016100         SET POS-IDX TO WS-POS-COUNT
016200         MOVE PAIR-REC-RAW TO POS-ENTRY (POS-IDX)
016300     ELSE
016400         ADD 1 TO WS-NEG-COUNT
016500         SET NEG-IDX TO WS-NEG-COUNT
016600         MOVE PAIR-REC-RAW TO NEG-ENTRY (NEG-IDX).
016700
016800     READ PAIR-FILE
016900         AT END
017000         MOVE "N" TO MORE-PAIRS-SW
017100         GO TO 100-EXIT
017200     END-READ.
017300 100-EXIT.
017400     EXIT.
017500
017600*    SAMPLE SIZE K = MIN(#POSITIVES,#NEGATIVES).  A PARTIAL
017700*    FISHER-YATES SHUFFLE OF NEG-TABLE PICKS K DISTINCT ROWS
017800*    WITHOUT REPLACEMENT FOR A FIXED SEED.  ALL POSITIVES AND
017900*    THE FIRST K SHUFFLED NEGATIVES GO INTO OUT-TABLE.
018000 200-SAMPLE-NEGATIVES-RTN.
018100     MOVE "200-SAMPLE-NEGATIVES-RTN" TO PARA-NAME.
018200     IF WS-POS-COUNT = ZERO
018300         MOVE "NO POSITIVE SAMPLES FOUND TO BALANCE"
018400             TO ABEND-REASON
018500         GO TO 1000-ABEND-RTN.
018600
018700     IF WS-POS-COUNT < WS-NEG-COUNT
018800         MOVE WS-POS-COUNT TO WS-SAMPLE-K
018900     ELSE
019000         MOVE WS-NEG-COUNT TO WS-SAMPLE-K.
019100
019200     IF WS-SAMPLE-K > ZERO
019300         PERFORM 210-SHUFFLE-ONE-NEG-RTN THRU 210-EXIT
019400             VARYING WS-SWAP-SUB FROM 1 BY 1
019500                 UNTIL WS-SWAP-SUB > WS-SAMPLE-K.
019600
019700     PERFORM 220-COPY-POSITIVES-RTN THRU 220-EXIT
019800         VARYING POS-IDX FROM 1 BY 1 UNTIL POS-IDX > WS-POS-COUNT.
019900
020000     IF WS-SAMPLE-K > ZERO
020100         PERFORM 230-COPY-SAMPLED-NEG-RTN THRU 230-EXIT
020200             VARYING NEG-IDX FROM 1 BY 1
020300                 UNTIL NEG-IDX > WS-SAMPLE-K.
020400 200-EXIT.
020500     EXIT.
020600
020700*    DRAWS ONE UNIFORM INDEX IN THE REMAINING UN-SHUFFLED RANGE
020800*    OF NEG-TABLE AND SWAPS IT TO THE FRONT.
020900 210-SHUFFLE-ONE-NEG-RTN.
021000     COMPUTE WS-REMAINING = WS-NEG-COUNT - WS-SWAP-SUB + 1.
021100     MOVE WS-REMAINING TO RL-RANGE.
021200     CALL "RANDNUM" USING RANDNUM-LINK-AREA.
021300
021400     COMPUTE WS-REMAINING = WS-SWAP-SUB + RL-RESULT.
021500     SET NEG-IDX TO WS-REMAINING.
021600
021700     MOVE NEG-ENTRY (WS-SWAP-SUB) TO WS-SWAP-HOLD.
021800     MOVE NEG-ENTRY (NEG-IDX)     TO NEG-ENTRY (WS-SWAP-SUB).
021900     MOVE WS-SWAP-HOLD            TO NEG-ENTRY (NEG-IDX).
022000 210-EXIT.
022100     EXIT.
022200
022300 220-COPY-POSITIVES-RTN.
022400     ADD 1 TO WS-OUT-COUNT.
022500     SET OUT-IDX TO WS-OUT-COUNT.
022600     MOVE POS-ENTRY (POS-IDX) TO OUT-ENTRY (OUT-IDX).
022700 220-EXIT.
022800     EXIT.
022900
023000 230-COPY-SAMPLED-NEG-RTN.
023100     ADD 1 TO WS-OUT-COUNT.
023200     SET OUT-IDX TO WS-OUT-COUNT.
023300     MOVE NEG-ENTRY (NEG-IDX) TO OUT-ENTRY (OUT-IDX).
023400 230-EXIT.
023500     EXIT.
023600
023700*    DETERMINISTIC FISHER-YATES SHUFFLE OF THE COMBINED OUTPUT
023800*    SET SO THE BALANCED FILE DOES NOT READ AS "ALL POSITIVES
023900*    FIRST, THEN NEGATIVES."
024000 300-SHUFFLE-OUTPUT-RTN.
024100     MOVE "300-SHUFFLE-OUTPUT-RTN" TO PARA-NAME.
024200     IF WS-OUT-COUNT < 2
024300         GO TO 300-EXIT.
024400     PERFORM 310-SHUFFLE-ONE-OUT-RTN THRU 310-EXIT
024500         VARYING WS-SWAP-SUB FROM 1 BY 1
024600             UNTIL WS-SWAP-SUB > WS-OUT-COUNT - 1.
024700 300-EXIT.
024800     EXIT.
024900
025000 310-SHUFFLE-ONE-OUT-RTN.
025100     COMPUTE WS-REMAINING = WS-OUT-COUNT - WS-SWAP-SUB + 1.
025200     MOVE WS-REMAINING TO RL-RANGE.
025300     CALL "RANDNUM" USING RANDNUM-LINK-AREA.
025400
025500     COMPUTE WS-REMAINING = WS-SWAP-SUB + RL-RESULT.
025600     SET OUT-IDX TO WS-REMAINING.
025700
025800     MOVE OUT-ENTRY (WS-SWAP-SUB) TO WS-SWAP-HOLD.
025900     MOVE OUT-ENTRY (OUT-IDX)     TO OUT-ENTRY (WS-SWAP-SUB).
026000     MOVE WS-SWAP-HOLD            TO OUT-ENTRY (OUT-IDX).
026100 310-EXIT.
026200     EXIT.
026300
026400 700-CLOSE-FILES.
026500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
026600     CLOSE PAIR-FILE, PAIRBAL-FILE, SYSOUT.
026700 700-EXIT.
026800     EXIT.
026900
027000 900-CLEANUP.
027100     MOVE "900-CLEANUP" TO PARA-NAME.
027200     PERFORM 910-WRITE-ONE-OUT-RTN THRU 910-EXIT
027300         VARYING OUT-IDX FROM 1 BY 1 UNTIL OUT-IDX > WS-OUT-COUNT.
027400
027500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
027600
027700     DISPLAY "PAIRBAL - POSITIVES IN  : " WS-POS-COUNT.
027800     DISPLAY "PAIRBAL - NEGATIVES IN  : " WS-NEG-COUNT.
027900     DISPLAY "PAIRBAL - SAMPLED NEG   : " WS-SAMPLE-K.
028000     DISPLAY "PAIRBAL - RECORDS OUT   : " WS-OUT-COUNT.
028100     DISPLAY "******** NORMAL END OF JOB PAIRBAL ********".
028200 900-EXIT.
028300     EXIT.
028400
028500 910-WRITE-ONE-OUT-RTN.
028600     MOVE OUT-ENTRY (OUT-IDX) TO PAIRBAL-REC.
028700     WRITE PAIRBAL-REC.
028800 910-EXIT.
028900     EXIT.
029000
029100 1000-ABEND-RTN.
029200     WRITE SYSOUT-REC FROM ABEND-REC.
029300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
029400     DISPLAY "*** ABNORMAL END OF JOB-PAIRBAL ***" UPON CONSOLE.
029500     DIVIDE ZERO-VAL INTO ONE-VAL.
