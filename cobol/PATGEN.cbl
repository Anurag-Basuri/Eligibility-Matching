000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PATGEN  --  SYNTHETIC PATIENT GENERATOR
000400*    BUILDS N SYNTHETIC PATIENT RECORDS FROM A SEEDED PSEUDO-
000500*    RANDOM STREAM FOR LOAD-TESTING THE MATCHING BATCH WHEN REAL
000600*    INTAKE VOLUME IS TOO THIN.  UNLESS SUPPRESSED, ALSO SCORES
000700*    EACH SYNTHETIC PATIENT AGAINST EVERY TRIAL AND APPENDS THE
000800*    RESULTING PAIR RECORDS, SAME AS THE NIGHTLY PAIRGEN RUN.
000900******************************************************************
001000 PROGRAM-ID.  PATGEN.
001100 AUTHOR. A SHARMA.
001200 INSTALLATION. COBOL DEVELOPMENT CENTER.
001300 DATE-WRITTEN. 05/12/03.
001400 DATE-COMPILED. 05/12/03.
001500 SECURITY. NON-CONFIDENTIAL.
001600******************************************************************
001700*  C H A N G E    L O G
001800*------------------------------------------------------------*
001900*  051203 AS   ORIGINAL - SEEDED GENERATOR FOR LOAD-TEST VOLUME,  CR1055
002000*              SAME RANDNUM STREAM AS THE BED-ASSIGNMENT DRAWS    CR1055
002100*              SO A GIVEN SEED/COUNT/BATCH IS FULLY REPEATABLE.   CR1055
002200*  060203 AS   NARRATIVE IS RUN THROUGH ANONTXT BEFORE IT IS      CR1057
002300*              LOGGED -- PRIVACY OFFICER WANTS NO RAW NAME OR     CR1057
002400*              AGE TEXT ON SYSOUT, EVEN FOR SYNTHETIC PATIENTS.   CR1057
002500*  062503 KD   ADDED THE SKIP-PAIRS CONTROL-CARD FLAG SO A LOAD-  CR1063
002600*              TEST RUN CAN BUILD PATIENTS ONLY, WITHOUT ALSO     CR1063
002700*              FLOODING THE PAIR FILE.                            CR1063
002800*  101598 MM   Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,   CR1078
002900*              NO CHANGES REQUIRED.  SIGNED OFF FOR Y2K.          CR1078
003000*  081406 TN   MOVED THE RUN SWITCHES, THE TRIAL/PATIENT         CR1104
003100*              COUNTERS AND THE SINGLE-FIELD WORK AREAS BACK     CR1104
003200*              OUT TO 77-LEVELS PER SHOP STANDARD -- THEY WERE   CR1104
003300*              WRONGLY GROUPED UNDER 01/05'S.                    CR1104
003400*------------------------------------------------------------*
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT CONTROL-FILE
004900     ASSIGN TO UT-S-CNTL
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS CFCODE.
005200
005300     SELECT TRIAL-FILE
005400     ASSIGN TO UT-S-TRIAL
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS TFCODE.
005700
005800     SELECT PATIENT-FILE
005900     ASSIGN TO UT-S-PATIEN
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS PFCODE.
006200
006300     SELECT PAIR-FILE
006400     ASSIGN TO UT-S-PAIR
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS WFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** ONE-CARD RUN PARAMETER FILE -- PATIENT COUNT, BATCH TAG,
007900****** AND THE SKIP-PAIRS SUPPRESSION FLAG.
008000 FD  CONTROL-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS CONTROL-REC.
008600 01  CONTROL-REC.
008700     05  CTL-PATIENT-COUNT       PIC 9(05).
008800     05  CTL-BATCH-TAG           PIC X(20).
008900     05  CTL-SKIP-PAIRS-SW       PIC X(01).
009000         88  CTL-SKIP-PAIRS          VALUE "Y".
009100     05  FILLER                  PIC X(54).
009200
009300 FD  TRIAL-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 270 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS TRIAL-REC.
009900     COPY TRLREC.
010000 01  TRIAL-REC-RAW REDEFINES TRIAL-REC PIC X(270).
010100
010200****** OUTPUT - ONE RECORD PER SYNTHETIC PATIENT BUILT.
010300 FD  PATIENT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 280 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS PATIENT-REC.
010900     COPY PATREC.
011000 01  PATIENT-REC-RAW REDEFINES PATIENT-REC PIC X(280).
011100
011200 FD  PAIR-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 300 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS PAIR-REC.
011800     COPY PAIRREC.
011900 01  PAIR-REC-RAW REDEFINES PAIR-REC PIC X(300).
012000
012100 WORKING-STORAGE SECTION.
012200 01  FILE-STATUS-CODES.
012300     05  CFCODE                  PIC X(02).
012400     05  TFCODE                  PIC X(02).
012500         88  NO-MORE-TRIALS          VALUE "10".
012600     05  PFCODE                  PIC X(02).
012700     05  WFCODE                  PIC X(02).
012800
012900 77  MORE-TRIALS-SW              PIC X(01) VALUE "Y".
013000     88  NO-MORE-TRIAL-RECS         VALUE "N".
013100
013200 77  WS-GENDER-SW                PIC X(01).
013300     88  WS-PICKED-MALE              VALUE "M".
013400     88  WS-PICKED-FEMALE            VALUE "F".
013500
013600*    BULK-INIT AREA FOR THE TRIAL TABLE -- SAME SHAPE AS PAIRGEN
013700*    SO THE TWO PROGRAMS SCORE A PATIENT IDENTICALLY.
013800 01  TRIAL-TABLE-INIT-AREA       PIC X(13500) VALUE SPACES.
013900 01  TRIAL-TABLE REDEFINES TRIAL-TABLE-INIT-AREA.
014000     05  TRIAL-TBL-ENTRY OCCURS 50 TIMES INDEXED BY TRIAL-IDX.
014100         10  TBL-TRIAL-ID            PIC X(20).
014200         10  TBL-TRIAL-MIN-AGE       PIC 9(03).
014300         10  TBL-TRIAL-MAX-AGE       PIC 9(03).
014400         10  TBL-REQ-COUNT           PIC 9(01).
014500         10  TBL-REQ-CONDITION OCCURS 3 TIMES PIC X(30).
014600         10  TBL-EXC-COUNT           PIC 9(01).
014700         10  TBL-EXC-CONDITION OCCURS 3 TIMES PIC X(30).
014800         10  FILLER                  PIC X(62).
014900
015000*    LONG-LITERAL-TO-TABLE LOAD OF THE TEN MALE GIVEN NAMES.
015100 01  WS-MALE-NAME-LITERAL        PIC X(200) VALUE
015200         "Raj Kumar           Aarav Sharma        Sourav Pat
015300-        "el        Nikhil Singh        Rohan Mehta         
015400-        "Deepak Gupta        Vikram Rao          Sanjay Ver
015500-        "ma        Arjun Joshi         Karan Dhillon       ".
015600 01  WS-MALE-NAME-TABLE REDEFINES WS-MALE-NAME-LITERAL.
015700     05  WS-MALE-NAME-ENTRY OCCURS 10 TIMES PIC X(20).
015800
015900*    LONG-LITERAL-TO-TABLE LOAD OF THE TEN FEMALE GIVEN NAMES.
016000 01  WS-FEMALE-NAME-LITERAL      PIC X(200) VALUE
016100         "Ankita Sharma       Wei Ling            Fatima Kha
016200-        "n         Priya Nair          Kavita Rao          
016300-        "Sneha Iyer          Meera Menon         Aisha Sidd
016400-        "iqui      Lakshmi Reddy       Divya Kapoor        ".
016500 01  WS-FEMALE-NAME-TABLE REDEFINES WS-FEMALE-NAME-LITERAL.
016600     05  WS-FEMALE-NAME-ENTRY OCCURS 10 TIMES PIC X(20).
016700
016800*    LONG-LITERAL-TO-TABLE LOAD OF THE 52-ENTRY CONDITION
016900*    VOCABULARY -- SAVES FIFTY-TWO SEPARATE VALUE CLAUSES AND
017000*    KEEPS THE POOL IN ONE PLACE FOR THE NEXT AUDIT.
017100 01  WS-COND-POOL-LITERAL.
017200     05  FILLER PIC X(240) VALUE
017300         "type 2 diabetes               hypertension        
017400-        "          cardiovascular disease        cancer    
017500-        "                    chronic kidney disease        
017600-        "heart disease                 PCOS                
017700-        "          osteoarthritis                ".
017800     05  FILLER PIC X(240) VALUE
017900         "COPD                          vitamin D deficiency
018000-        "          migraine                      hypothyroi
018100-        "dism                iron deficiency anemia        
018200-        "stroke                        myocardial infarctio
018300-        "n         pregnancy                     ".
018400     05  FILLER PIC X(240) VALUE
018500         "depression                    anxiety             
018600-        "          asthma                        obesity   
018700-        "                    hyperlipidemia                
018800-        "allergies                     arthritis           
018900-        "          eczema                        ".
019000     05  FILLER PIC X(240) VALUE
019100         "psoriasis                     tuberculosis        
019200-        "          HIV/AIDS                      hepatitis 
019300-        "B                   hepatitis C                   
019400-        "Alzheimer's disease           Parkinson's disease 
019500-        "          multiple sclerosis            ".
019600     05  FILLER PIC X(240) VALUE
019700         "epilepsy                      glaucoma            
019800-        "          cataracts                     chronic li
019900-        "ver disease         gout                          
020000-        "rheumatoid arthritis          Crohn's disease     
020100-        "          ulcerative colitis            ".
020200     05  FILLER PIC X(240) VALUE
020300         "celiac disease                anemia              
020400-        "          leukemia                      lymphoma  
020500-        "                    sickle cell disease           
020600-        "hemophilia                    Cushing's syndrome  
020700-        "          Addison's disease             ".
020800     05  FILLER PIC X(120) VALUE
020900         "polycystic kidney disease     endometriosis       
021000-        "          menopause                     infertilit
021100-        "y                   ".
021200 01  WS-COND-POOL REDEFINES WS-COND-POOL-LITERAL.
021300     05  WS-COND-ENTRY OCCURS 52 TIMES PIC X(30).
021400
021500 77  WS-TRIAL-COUNT              PIC 9(03) COMP.
021600 77  WS-PATIENT-TARGET           PIC 9(05) COMP.
021700 77  WS-PATIENT-SEQ              PIC 9(05) COMP.
021800
021900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022000     05  WS-PATIENT-AGE-NUM      PIC 9(03) COMP.
022100     05  WS-NAME-PICK            PIC 9(02) COMP.
022200     05  WS-COND-COUNT-WORK      PIC 9(01) COMP.
022300     05  WS-NEG-COUNT-WORK       PIC 9(01) COMP.
022400     05  WS-COND-IDX-1           PIC 9(02) COMP.
022500     05  WS-COND-IDX-2           PIC 9(02) COMP.
022600     05  WS-NEG-IDX              PIC 9(02) COMP.
022700     05  WS-EXCLUDE-COUNT        PIC 9(01) COMP.
022800     05  WS-TARGET-RANK          PIC 9(02) COMP.
022900     05  WS-NONEXCL-RANK         PIC 9(02) COMP.
023000     05  WS-SCAN-SUB             PIC 9(02) COMP.
023100     05  WS-PICKED-COND-IDX      PIC 9(02) COMP.
023200     05  FILLER                  PIC X(08).
023300
023400 01  WS-EXCLUDE-TABLE.
023500     05  WS-EXCLUDE-ENTRY OCCURS 2 TIMES PIC 9(02) COMP.
023600
023700 01  RANDNUM-LINK-AREA.
023800     05  RL-SEED                 PIC S9(10) COMP VALUE 42.
023900     05  RL-RANGE                PIC S9(09) COMP.
024000     05  RL-RESULT               PIC S9(09) COMP.
024100     05  RL-RETURN-CODE          PIC S9(04) COMP.
024200
024300 01  ANONTXT-LINK-AREA.
024400     05  AT-MODE-SW              PIC X(01) VALUE "P".
024500     05  AT-TEXT-IN              PIC X(200).
024600     05  AT-TEXT-OUT             PIC X(200).
024700
024800 01  ELIGCHK-LINK-AREA.
024900     05  EL-PATIENT-AGE          PIC 9(03).
025000     05  EL-AGE-MISSING-FLAG     PIC X(01).
025100     05  EL-COND-COUNT           PIC 9(01).
025200     05  EL-PATIENT-CONDITION OCCURS 5 TIMES PIC X(30).
025300     05  EL-TRIAL-MIN-AGE        PIC 9(03).
025400     05  EL-TRIAL-MAX-AGE        PIC 9(03).
025500     05  EL-REQ-COUNT            PIC 9(01).
025600     05  EL-REQ-CONDITION OCCURS 3 TIMES PIC X(30).
025700     05  EL-EXC-COUNT            PIC 9(01).
025800     05  EL-EXC-CONDITION OCCURS 3 TIMES PIC X(30).
025900     05  EL-LABEL                PIC 9(01).
026000     05  EL-REASON               PIC X(200).
026100
026200 77  WS-PAIR-ID-WORK             PIC X(41).
026300 77  WS-PATIENT-ID-WORK          PIC X(20).
026400 77  WS-PATIENT-NAME-HOLD        PIC X(20).
026500 77  WS-SEQ-EDIT                 PIC 999.
026600 77  WS-AGE-EDIT                 PIC 99.
026700 77  WS-TRIM-SOURCE              PIC X(30).
026800 77  WS-TRIM-LEN                 PIC 9(02) COMP.
026900 77  WS-NARRATIVE                PIC X(200).
027000 77  WS-NARRATIVE-PTR            PIC 9(03) COMP.
027100 77  WS-GENDER-WORD              PIC X(06).
027200
027300 COPY ABENDREC.
027400
027500 PROCEDURE DIVISION.
027600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027700     PERFORM 100-MAINLINE THRU 100-EXIT
027800         VARYING WS-PATIENT-SEQ FROM 1 BY 1
027900             UNTIL WS-PATIENT-SEQ > WS-PATIENT-TARGET.
028000     PERFORM 900-CLEANUP THRU 900-EXIT.
028100     MOVE ZERO TO RETURN-CODE.
028200     GOBACK.
028300
028400 000-HOUSEKEEPING.
028500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028600     DISPLAY "******** BEGIN JOB PATGEN ********".
028700     OPEN INPUT CONTROL-FILE, TRIAL-FILE.
028800     OPEN OUTPUT PATIENT-FILE, PAIR-FILE, SYSOUT.
028900
029000     MOVE ZERO TO WS-TRIAL-COUNT.
029100
029200     READ CONTROL-FILE
029300         AT END
029400         MOVE ZERO TO CTL-PATIENT-COUNT
029500         MOVE SPACES TO CTL-BATCH-TAG
029600         MOVE "N" TO CTL-SKIP-PAIRS-SW
029700     END-READ.
029800
029900     IF CTL-PATIENT-COUNT = ZERO
030000         MOVE 50 TO WS-PATIENT-TARGET
030100     ELSE
030200         MOVE CTL-PATIENT-COUNT TO WS-PATIENT-TARGET.
030300
030400     READ TRIAL-FILE
030500         AT END
030600         MOVE "N" TO MORE-TRIALS-SW
030700         GO TO 000-EXIT
030800     END-READ.
030900
031000     PERFORM 050-LOAD-ONE-TRIAL-RTN THRU 050-EXIT
031100         UNTIL NO-MORE-TRIAL-RECS.
031200
031300     IF WS-TRIAL-COUNT = ZERO AND NOT CTL-SKIP-PAIRS
031400         MOVE "** NO TRIAL RECORDS FOUND ON TRIAL-FILE"
031500             TO ABEND-REASON
031600         GO TO 1000-ABEND-RTN.
031700 000-EXIT.
031800     EXIT.
031900
032000*    LOADS ONE TRIAL RECORD INTO TRIAL-TABLE -- SAME LOGIC AS
032100*    PAIRGEN'S 050- SO A SYNTHETIC PATIENT SCORES IDENTICALLY
032200*    WHETHER IT CAME FROM INTAKE OR FROM THIS GENERATOR.
032300 050-LOAD-ONE-TRIAL-RTN.
032400     IF TRIAL-ID = SPACES
032500         DISPLAY "SKIPPING TRIAL WITHOUT ID"
032600     ELSE
032700         ADD 1 TO WS-TRIAL-COUNT
032800         SET TRIAL-IDX TO WS-TRIAL-COUNT
032900         MOVE TRIAL-ID
033000             TO TBL-TRIAL-ID (TRIAL-IDX)
033100         MOVE TRIAL-MIN-AGE
033200             TO TBL-TRIAL-MIN-AGE (TRIAL-IDX)
033300         MOVE TRIAL-MAX-AGE
033400             TO TBL-TRIAL-MAX-AGE (TRIAL-IDX)
033500         MOVE REQ-COUNT
033600             TO TBL-REQ-COUNT (TRIAL-IDX)
033700         MOVE TRIAL-REQ-CONDITION (1)
033800             TO TBL-REQ-CONDITION (TRIAL-IDX, 1)
033900         MOVE TRIAL-REQ-CONDITION (2)
034000             TO TBL-REQ-CONDITION (TRIAL-IDX, 2)
034100         MOVE TRIAL-REQ-CONDITION (3)
034200             TO TBL-REQ-CONDITION (TRIAL-IDX, 3)
034300         MOVE EXC-COUNT
034400             TO TBL-EXC-COUNT (TRIAL-IDX)
034500         MOVE TRIAL-EXC-CONDITION (1)
034600             TO TBL-EXC-CONDITION (TRIAL-IDX, 1)
034700         MOVE TRIAL-EXC-CONDITION (2)
034800             TO TBL-EXC-CONDITION (TRIAL-IDX, 2)
034900         MOVE TRIAL-EXC-CONDITION (3)
035000             TO TBL-EXC-CONDITION (TRIAL-IDX, 3).
035100
035200     READ TRIAL-FILE
035300         AT END
035400         MOVE "N" TO MORE-TRIALS-SW
035500         GO TO 050-EXIT
035600     END-READ.
035700 050-EXIT.
035800     EXIT.
035900
036000*    BUILDS ONE SYNTHETIC PATIENT: DRAW ITS ATTRIBUTES, WRITE THE
036100*    PATIENT RECORD, LOG THE ANONYMIZED NARRATIVE, THEN (UNLESS
036200*    SUPPRESSED) SCORE IT AGAINST EVERY TRIAL.
036300 100-MAINLINE.
036400     MOVE "100-MAINLINE" TO PARA-NAME.
036500     PERFORM 210-DRAW-AGE-RTN THRU 210-EXIT.
036600     PERFORM 220-DRAW-GENDER-NAME-RTN THRU 220-EXIT.
036700     PERFORM 230-DRAW-CONDITIONS-RTN THRU 230-EXIT.
036800     PERFORM 240-DRAW-NEGATED-RTN THRU 240-EXIT.
036900     PERFORM 250-BUILD-PATIENT-ID-RTN THRU 250-EXIT.
037000     PERFORM 260-BUILD-PATIENT-REC-RTN THRU 260-EXIT.
037100     WRITE PATIENT-REC.
037200
037300     PERFORM 270-BUILD-NARRATIVE-RTN THRU 270-EXIT.
037400     PERFORM 280-ANONYMIZE-AND-LOG-RTN THRU 280-EXIT.
037500
037600     IF NOT CTL-SKIP-PAIRS
037700         PERFORM 300-GENERATE-ONE-PAIR-RTN THRU 300-EXIT
037800             VARYING TRIAL-IDX FROM 1 BY 1
037900                 UNTIL TRIAL-IDX > WS-TRIAL-COUNT.
038000 100-EXIT.
038100     EXIT.
038200
038300*    AGE = UNIFORM INTEGER IN [15,85].
038400 210-DRAW-AGE-RTN.
038500     MOVE 71 TO RL-RANGE.
038600     CALL "RANDNUM" USING RANDNUM-LINK-AREA.
038700     COMPUTE WS-PATIENT-AGE-NUM = RL-RESULT + 15.
038800 210-EXIT.
038900     EXIT.
039000
039100*    FAIR COIN FOR GENDER, THEN A UNIFORM PICK FROM THE TEN-NAME
039200*    LIST FOR THAT GENDER.
039300 220-DRAW-GENDER-NAME-RTN.
039400     MOVE 2 TO RL-RANGE.
039500     CALL "RANDNUM" USING RANDNUM-LINK-AREA.
039600     IF RL-RESULT = ZERO
039700         SET WS-PICKED-MALE TO TRUE
039800     ELSE
039900         SET WS-PICKED-FEMALE TO TRUE.
040000
040100     MOVE 10 TO RL-RANGE.
040200     CALL "RANDNUM" USING RANDNUM-LINK-AREA.
040300     COMPUTE WS-NAME-PICK = RL-RESULT + 1.
040400 220-EXIT.
040500     EXIT.
040600
040700*    1 OR 2 DISTINCT CONDITIONS, UNIFORM FROM THE 52-ENTRY POOL,
040800*    WITHOUT REPLACEMENT FOR THE SECOND DRAW.
040900 230-DRAW-CONDITIONS-RTN.
041000     MOVE 2 TO RL-RANGE.
041100     CALL "RANDNUM" USING RANDNUM-LINK-AREA.
041200     COMPUTE WS-COND-COUNT-WORK = RL-RESULT + 1.
041300
041400     MOVE ZERO TO WS-EXCLUDE-COUNT.
041500     MOVE ZERO TO WS-EXCLUDE-ENTRY (1).
041600     MOVE ZERO TO WS-EXCLUDE-ENTRY (2).
041700     PERFORM 500-PICK-COND-EXCL-RTN THRU 500-EXIT.
041800     MOVE WS-PICKED-COND-IDX TO WS-COND-IDX-1.
041900
042000     IF WS-COND-COUNT-WORK = 2
042100         MOVE 1 TO WS-EXCLUDE-COUNT
042200         MOVE WS-COND-IDX-1 TO WS-EXCLUDE-ENTRY (1)
042300         MOVE ZERO TO WS-EXCLUDE-ENTRY (2)
042400         PERFORM 500-PICK-COND-EXCL-RTN THRU 500-EXIT
042500         MOVE WS-PICKED-COND-IDX TO WS-COND-IDX-2
042600     ELSE
042700         MOVE ZERO TO WS-COND-IDX-2.
042800 230-EXIT.
042900     EXIT.
043000
043100*    0 OR 1 NEGATED CONDITION, DRAWN FROM THE POOL MINUS THE
043200*    CONDITION(S) ALREADY CHOSEN ABOVE.
043300 240-DRAW-NEGATED-RTN.
043400     MOVE 2 TO RL-RANGE.
043500     CALL "RANDNUM" USING RANDNUM-LINK-AREA.
043600     MOVE RL-RESULT TO WS-NEG-COUNT-WORK.
043700
043800     IF WS-NEG-COUNT-WORK = 1
043900         MOVE WS-COND-IDX-1 TO WS-EXCLUDE-ENTRY (1)
044000         MOVE ZERO TO WS-EXCLUDE-ENTRY (2)
044100         IF WS-COND-COUNT-WORK = 2
044200             MOVE 2 TO WS-EXCLUDE-COUNT
044300             MOVE WS-COND-IDX-2 TO WS-EXCLUDE-ENTRY (2)
044400         ELSE
044500             MOVE 1 TO WS-EXCLUDE-COUNT
044600         PERFORM 500-PICK-COND-EXCL-RTN THRU 500-EXIT
044700         MOVE WS-PICKED-COND-IDX TO WS-NEG-IDX.
044800 240-EXIT.
044900     EXIT.
045000
045100*    GENERAL-PURPOSE DRAW: PICKS ONE CONDITION-POOL INDEX
045200*    UNIFORMLY AMONG THE ENTRIES NOT LISTED IN WS-EXCLUDE-TABLE
045300*    (UP TO TWO EXCLUSIONS).  USED FOR THE SECOND CONDITION AND
045400*    FOR THE NEGATED CONDITION.
045500 500-PICK-COND-EXCL-RTN.
045600     COMPUTE RL-RANGE = 52 - WS-EXCLUDE-COUNT.
045700     CALL "RANDNUM" USING RANDNUM-LINK-AREA.
045800     COMPUTE WS-TARGET-RANK = RL-RESULT + 1.
045900
046000     MOVE ZERO TO WS-NONEXCL-RANK.
046100     PERFORM 510-SCAN-ONE-COND-RTN THRU 510-EXIT
046200         VARYING WS-SCAN-SUB FROM 1 BY 1
046300             UNTIL WS-NONEXCL-RANK = WS-TARGET-RANK.
046400 500-EXIT.
046500     EXIT.
046600
046700*    THE VARYING CLAUSE'S IMPLICIT INCREMENT LANDS WS-SCAN-SUB
046800*    ONE PAST THE WINNING ENTRY BY THE TIME THE LOOP STOPS, SO
046900*    THE HIT IS CAPTURED HERE, INSIDE THE BODY, THE INSTANT THE
047000*    RUNNING RANK REACHES THE TARGET -- NOT AFTER THE LOOP EXITS.
047100 510-SCAN-ONE-COND-RTN.
047200     IF WS-EXCLUDE-COUNT = ZERO
047300         ADD 1 TO WS-NONEXCL-RANK
047400     ELSE
047500         IF WS-SCAN-SUB NOT = WS-EXCLUDE-ENTRY (1)
047600             AND WS-SCAN-SUB NOT = WS-EXCLUDE-ENTRY (2)
047700             ADD 1 TO WS-NONEXCL-RANK.
047800     IF WS-NONEXCL-RANK = WS-TARGET-RANK
047900         MOVE WS-SCAN-SUB TO WS-PICKED-COND-IDX.
048000 510-EXIT.
048100     EXIT.
048200
048300*    BUILDS THE PATIENT-ID "P_SYN_<BATCH>_<NNN>" -- NNN IS THE
048400*    SEQUENCE NUMBER WITHIN THIS RUN, ZERO-PADDED TO 3 DIGITS.
048500 250-BUILD-PATIENT-ID-RTN.
048600     MOVE WS-PATIENT-SEQ TO WS-SEQ-EDIT.
048700     MOVE SPACES TO WS-PATIENT-ID-WORK.
048800     STRING "P_SYN_"       DELIMITED BY SIZE
048900            CTL-BATCH-TAG  DELIMITED BY SPACE
049000            "_"            DELIMITED BY SIZE
049100            WS-SEQ-EDIT    DELIMITED BY SIZE
049200         INTO WS-PATIENT-ID-WORK.
049300 250-EXIT.
049400     EXIT.
049500
049600*    MOVES THE DRAWN ATTRIBUTES INTO THE PATIENT RECORD AREA.
049700 260-BUILD-PATIENT-REC-RTN.
049800     MOVE SPACES TO PATIENT-REC.
049900     MOVE WS-PATIENT-ID-WORK TO PATIENT-ID.
050000     MOVE WS-PATIENT-AGE-NUM TO PATIENT-AGE.
050100     MOVE "N" TO AGE-MISSING-FLAG.
050200
050300     IF WS-PICKED-MALE
050400         SET PATIENT-IS-MALE TO TRUE
050500         MOVE WS-MALE-NAME-ENTRY (WS-NAME-PICK)
050600             TO WS-PATIENT-NAME-HOLD
050700         MOVE "male  " TO WS-GENDER-WORD
050800     ELSE
050900         SET PATIENT-IS-FEMALE TO TRUE
051000         MOVE WS-FEMALE-NAME-ENTRY (WS-NAME-PICK)
051100             TO WS-PATIENT-NAME-HOLD
051200         MOVE "female" TO WS-GENDER-WORD.
051300
051400     MOVE WS-COND-COUNT-WORK TO COND-COUNT.
051500     MOVE WS-COND-ENTRY (WS-COND-IDX-1) TO PATIENT-CONDITION (1).
051600     IF WS-COND-COUNT-WORK = 2
051700         MOVE WS-COND-ENTRY (WS-COND-IDX-2) TO PATIENT-CONDITION (2).
051800
051900     MOVE WS-NEG-COUNT-WORK TO NEG-COUNT.
052000     IF WS-NEG-COUNT-WORK = 1
052100         MOVE WS-COND-ENTRY (WS-NEG-IDX) TO PATIENT-NEG-CONDITION (1).
052200 260-EXIT.
052300     EXIT.
052400
052500*    BUILDS THE FREE-TEXT NARRATIVE SENTENCE FOR THIS PATIENT.
052600 270-BUILD-NARRATIVE-RTN.
052700     MOVE WS-PATIENT-NAME-HOLD TO WS-TRIM-SOURCE.
052800     PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT.
052900     MOVE SPACES TO WS-NARRATIVE.
053000     MOVE 1 TO WS-NARRATIVE-PTR.
053100     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
053200            ", a "                         DELIMITED BY SIZE
053300         INTO WS-NARRATIVE WITH POINTER WS-NARRATIVE-PTR.
053400
053500     MOVE WS-PATIENT-AGE-NUM TO WS-AGE-EDIT.
053600     STRING WS-AGE-EDIT DELIMITED BY SIZE
053700            "-year-old "   DELIMITED BY SIZE
053800            WS-GENDER-WORD DELIMITED BY SPACE
053900            ", diagnosed with " DELIMITED BY SIZE
054000         INTO WS-NARRATIVE WITH POINTER WS-NARRATIVE-PTR.
054100
054200     MOVE PATIENT-CONDITION (1) TO WS-TRIM-SOURCE.
054300     PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT.
054400     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
054500         INTO WS-NARRATIVE WITH POINTER WS-NARRATIVE-PTR.
054600
054700     IF WS-COND-COUNT-WORK = 2
054800         MOVE PATIENT-CONDITION (2) TO WS-TRIM-SOURCE
054900         PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT
055000         STRING " and " DELIMITED BY SIZE
055100                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
055200             INTO WS-NARRATIVE WITH POINTER WS-NARRATIVE-PTR.
055300
055400     STRING "." DELIMITED BY SIZE
055500         INTO WS-NARRATIVE WITH POINTER WS-NARRATIVE-PTR.
055600
055700     IF WS-NEG-COUNT-WORK = 1
055800         MOVE PATIENT-NEG-CONDITION (1) TO WS-TRIM-SOURCE
055900         PERFORM 600-CALC-TRIM-LEN-RTN THRU 600-EXIT
056000         STRING " No history of " DELIMITED BY SIZE
056100                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
056200                "."               DELIMITED BY SIZE
056300             INTO WS-NARRATIVE WITH POINTER WS-NARRATIVE-PTR.
056400 270-EXIT.
056500     EXIT.
056600
056700*    RUNS THE NARRATIVE THROUGH ANONTXT (GENERATOR MODE) AND
056800*    LOGS THE MASKED COPY TO SYSOUT FOR THE PRIVACY AUDIT TRAIL.
056900 280-ANONYMIZE-AND-LOG-RTN.
057000     MOVE "P" TO AT-MODE-SW.
057100     MOVE WS-NARRATIVE TO AT-TEXT-IN.
057200     CALL "ANONTXT" USING ANONTXT-LINK-AREA.
057300     MOVE SPACES TO SYSOUT-REC.
057400     MOVE AT-TEXT-OUT TO SYSOUT-REC.
057500     WRITE SYSOUT-REC.
057600 280-EXIT.
057700     EXIT.
057800
057900*    SCORES THE CURRENT SYNTHETIC PATIENT AGAINST ONE TRIAL-TABLE
058000*    ROW, FORCING THE FIXED CR1042 REASON TEXT RATHER THAN
058100*    ELIGCHK'S BUILT REASON -- THESE PAIRS ARE MARKED AS
058200*    AUTO-GENERATED, NOT SCORED FOR A HUMAN REVIEWER.
058300 300-GENERATE-ONE-PAIR-RTN.
058400     PERFORM 310-LOAD-ELIGCHK-LINK-RTN THRU 310-EXIT.
058500     CALL "ELIGCHK" USING ELIGCHK-LINK-AREA.
058600
058700     STRING WS-PATIENT-ID-WORK DELIMITED BY SPACE
058800            "_"                       DELIMITED BY SIZE
058900            TBL-TRIAL-ID (TRIAL-IDX)  DELIMITED BY SPACE
059000         INTO WS-PAIR-ID-WORK.
059100
059200     MOVE SPACES          TO PAIR-REC.
059300     MOVE WS-PAIR-ID-WORK TO PAIR-ID.
059400     MOVE WS-PATIENT-ID-WORK TO PAIR-PATIENT-ID.
059500     MOVE TBL-TRIAL-ID (TRIAL-IDX) TO PAIR-TRIAL-ID.
059600     MOVE EL-LABEL        TO PAIR-LABEL.
059700     MOVE "Auto-generated using eligibility rules" TO PAIR-REASON.
059800
059900     WRITE PAIR-REC.
060000 300-EXIT.
060100     EXIT.
060200
060300 310-LOAD-ELIGCHK-LINK-RTN.
060400     MOVE PATIENT-AGE      TO EL-PATIENT-AGE.
060500     MOVE AGE-MISSING-FLAG TO EL-AGE-MISSING-FLAG.
060600     MOVE COND-COUNT       TO EL-COND-COUNT.
060700     MOVE PATIENT-CONDITION (1) TO EL-PATIENT-CONDITION (1).
060800     MOVE PATIENT-CONDITION (2) TO EL-PATIENT-CONDITION (2).
060900     MOVE PATIENT-CONDITION (3) TO EL-PATIENT-CONDITION (3).
061000     MOVE PATIENT-CONDITION (4) TO EL-PATIENT-CONDITION (4).
061100     MOVE PATIENT-CONDITION (5) TO EL-PATIENT-CONDITION (5).
061200     MOVE TBL-TRIAL-MIN-AGE (TRIAL-IDX)    TO EL-TRIAL-MIN-AGE.
061300     MOVE TBL-TRIAL-MAX-AGE (TRIAL-IDX)    TO EL-TRIAL-MAX-AGE.
061400     MOVE TBL-REQ-COUNT (TRIAL-IDX)        TO EL-REQ-COUNT.
061500     MOVE TBL-REQ-CONDITION (TRIAL-IDX, 1) TO EL-REQ-CONDITION (1).
061600     MOVE TBL-REQ-CONDITION (TRIAL-IDX, 2) TO EL-REQ-CONDITION (2).
061700     MOVE TBL-REQ-CONDITION (TRIAL-IDX, 3) TO EL-REQ-CONDITION (3).
061800     MOVE TBL-EXC-COUNT (TRIAL-IDX)        TO EL-EXC-COUNT.
061900     MOVE TBL-EXC-CONDITION (TRIAL-IDX, 1) TO EL-EXC-CONDITION (1).
062000     MOVE TBL-EXC-CONDITION (TRIAL-IDX, 2) TO EL-EXC-CONDITION (2).
062100     MOVE TBL-EXC-CONDITION (TRIAL-IDX, 3) TO EL-EXC-CONDITION (3).
062200     MOVE ZERO TO EL-LABEL.
062300     MOVE SPACES TO EL-REASON.
062400 310-EXIT.
062500     EXIT.
062600
062700*    TRAILING-SPACE TRIM OF WS-TRIM-SOURCE -- WALKS BACKWARD FROM
062800*    COLUMN 30 TO THE LAST NON-BLANK, SAME IDIOM AS ANONTXT'S
062900*    120-NAME-LENGTH-RTN.
063000 600-CALC-TRIM-LEN-RTN.
063100     PERFORM 610-NO-OP-RTN THRU 610-EXIT
063200         VARYING WS-TRIM-LEN FROM 30 BY -1
063300             UNTIL WS-TRIM-LEN = 0
063400                OR WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE.
063500 600-EXIT.
063600     EXIT.
063700
063800 610-NO-OP-RTN.
063900     CONTINUE.
064000 610-EXIT.
064100     EXIT.
064200
064300 700-CLOSE-FILES.
064400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
064500     CLOSE CONTROL-FILE, TRIAL-FILE, PATIENT-FILE, PAIR-FILE, SYSOUT.
064600 700-EXIT.
064700     EXIT.
064800
064900 900-CLEANUP.
065000     MOVE "900-CLEANUP" TO PARA-NAME.
065100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
065200     DISPLAY "Synthetic data generation complete. batch="
065300             CTL-BATCH-TAG " patients=" WS-PATIENT-TARGET.
065400     DISPLAY "******** NORMAL END OF JOB PATGEN ********".
065500 900-EXIT.
065600     EXIT.
065700
065800 1000-ABEND-RTN.
065900     WRITE SYSOUT-REC FROM ABEND-REC.
066000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
066100     DISPLAY "*** ABNORMAL END OF JOB-PATGEN ***" UPON CONSOLE.
066200     DIVIDE ZERO-VAL INTO ONE-VAL.
